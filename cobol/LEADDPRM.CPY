000100******************************************************************LEADDPRM
000200*                                                                *LEADDPRM
000300*    LEADDPRM  -  LEADDUPD (DEDUP ENGINE) CALL PARAMETER BLOCK   *LEADDPRM
000400*                                                                *LEADDPRM
000500******************************************************************LEADDPRM
000600* INSTALLATION.  WINSUPPLY GROUP SERVICES.                        LEADDPRM
000700* REMARKS.       PASSED BY LEADDUPM ON CALL 'LEADDUPD'.           LEADDPRM
000800*                                                                 LEADDPRM
000900* CHANGE HISTORY ------------------------------------------------ LEADDPRM
001000* 02/03/1997 DLC ORIGINAL COPYBOOK - LEADDUPE PROJECT.            LEADDPRM
001100* END OF HISTORY ------------------------------------------------ LEADDPRM
001200*                                                                 LEADDPRM
001300 01  DEDUPE-PARMS.                                                LEADDPRM
001400     05  DDP-LOG-PATH              PIC  X(200).                   LEADDPRM
001500     05  DDP-RETURN-CODE           PIC  S9(04) COMP.              LEADDPRM
001600         88  DDP-REQUEST-COMPLETED           VALUE ZERO.          LEADDPRM
001700         88  DDP-LOG-OPEN-ERROR              VALUE 1.             LEADDPRM
001800     05  DDP-IN-COUNT              PIC  S9(08) COMP.              LEADDPRM
001900     05  DDP-OUT-COUNT             PIC  S9(08) COMP.              LEADDPRM
002000     05  FILLER                    PIC  X(01).                    LEADDPRM
