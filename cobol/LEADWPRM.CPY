000100******************************************************************LEADWPRM
000200*                                                                *LEADWPRM
000300*    LEADWPRM  -  LEADDUPW (WRITER) CALL PARAMETER BLOCK         *LEADWPRM
000400*                                                                *LEADWPRM
000500******************************************************************LEADWPRM
000600* INSTALLATION.  WINSUPPLY GROUP SERVICES.                        LEADWPRM
000700* REMARKS.       PASSED BY LEADDUPM ON CALL 'LEADDUPW'.  THE      LEADWPRM
000800*                FUNCTION SWITCH LETS LEADDUPM MAKE AN EARLY      LEADWPRM
000900*                OPEN-ONLY CALL (TO PROVE THE OUTPUT FILE CAN BE  LEADWPRM
001000*                CREATED BEFORE THE DEDUP ENGINE RUNS) AND A      LEADWPRM
001100*                LATER WRITE-ALL CALL (TO SERIALIZE THE FINAL     LEADWPRM
001200*                OUTPUT TABLE).                                   LEADWPRM
001300*                                                                 LEADWPRM
001400* CHANGE HISTORY ------------------------------------------------ LEADWPRM
001500* 02/03/1997 DLC ORIGINAL COPYBOOK - LEADDUPE PROJECT.            LEADWPRM
001600* END OF HISTORY ------------------------------------------------ LEADWPRM
001700*                                                                 LEADWPRM
001800 01  WRITER-PARMS.                                                LEADWPRM
001900     05  WTR-OUTPUT-PATH           PIC  X(200).                   LEADWPRM
002000     05  WTR-FUNCTION              PIC  X(01).                    LEADWPRM
002100         88  WTR-OPEN-ONLY                    VALUE 'O'.          LEADWPRM
002200         88  WTR-WRITE-ALL                    VALUE 'W'.          LEADWPRM
002300     05  WTR-RETURN-CODE           PIC  S9(04) COMP.              LEADWPRM
002400         88  WTR-REQUEST-COMPLETED           VALUE ZERO.          LEADWPRM
002500         88  WTR-FILE-OPEN-ERROR             VALUE 1.             LEADWPRM
002600         88  WTR-FILE-WRITE-ERROR            VALUE 2.             LEADWPRM
002700     05  WTR-RECORD-COUNT          PIC  S9(08) COMP.              LEADWPRM
002800     05  FILLER                    PIC  X(01).                    LEADWPRM
