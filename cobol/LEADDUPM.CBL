000100******************************************************************LEADDUPM
000200*                                                                *LEADDUPM
000300*    IDENTIFICATION DIVISION                                     *LEADDUPM
000400*                                                                *LEADDUPM
000500******************************************************************LEADDUPM
000600 IDENTIFICATION DIVISION.                                         LEADDUPM
000700                                                                  LEADDUPM
000800 PROGRAM-ID.    LEADDUPM.                                         LEADDUPM
000900 AUTHOR.        S T NGUYEN.                                       LEADDUPM
001000 DATE-WRITTEN.  MAY 1994.                                         LEADDUPM
001100 DATE-COMPILED.                                                   LEADDUPM
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.                         LEADDUPM
001300 SECURITY.      BATCH.                                            LEADDUPM
001400*REMARKS.       LEADDUPE DRIVER / CONTROL PROGRAM.  VALIDATES     LEADDUPM
001500*               THE RUN PARAMETER (INPUT LEAD FILE PATH, AND AN   LEADDUPM
001600*               OPTIONAL OUTPUT LEAD FILE PATH), PRE-CREATES THE  LEADDUPM
001700*               OUTPUT FILE, THEN CALLS LEADDUPR, LEADDUPD AND    LEADDUPM
001800*               LEADDUPW IN SEQUENCE TO READ, DEDUPLICATE AND     LEADDUPM
001900*               WRITE THE LEAD FILE.  REPORTS A ONE-LINE FINAL    LEADDUPM
002000*               STATUS AND SETS THE JOB STEP RETURN CODE.         LEADDUPM
002100                                                                  LEADDUPM
002200* CHANGE HISTORY ------------------------------------------------ LEADDUPM
002300* 05/16/1994 STN ORIGINAL PROGRAM - LEADDUPE PROJECT.             LEADDUPM
002400* 08/02/1994 STN ADDED USAGE MESSAGE ON PARAMETER ERROR           LEADDUPM
002500*                (REQ 94-0119).                                   LEADDUPM
002600* 04/03/1996 JMP OUTPUT FILE IS NOW PRE-CREATED BEFORE THE        LEADDUPM
002700*                DEDUP ENGINE RUNS, PER REVISED PROCESSING        LEADDUPM
002800*                STANDARDS (REQ 96-0177).                         LEADDUPM
002900* 06/17/1997 STN ADDED FINAL STATUS LINE SHOWING RECORD COUNTS    LEADDUPM
003000*                (REQ 97-0158).                                   LEADDUPM
003100* 09/30/1998 DKF Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS      LEADDUPM
003200*                PROGRAM, REVIEWED AND CLOSED (REQ 98-0900).      LEADDUPM
003300* 02/11/1999 DKF DEFAULTED THE OUTPUT PATH TO LEADOUT.DAT WHEN    LEADDUPM
003400*                THE SECOND PARM TOKEN IS OMITTED (REQ 99-0044).  LEADDUPM
003500* 05/05/2001 STN CHANGED THE STANDARD ACTIVITY LOG PATH TO        LEADDUPM
003600*                LEADDUPE.LOG PER STANDARDS BULLETIN 01-03        LEADDUPM
003700*                (REQ 01-0212).                                   LEADDUPM
003800* END OF HISTORY ------------------------------------------------ LEADDUPM
003900                                                                  LEADDUPM
004000/*****************************************************************LEADDUPM
004100*                                                                *LEADDUPM
004200*    ENVIRONMENT DIVISION                                        *LEADDUPM
004300*                                                                *LEADDUPM
004400******************************************************************LEADDUPM
004500 ENVIRONMENT DIVISION.                                            LEADDUPM
004600                                                                  LEADDUPM
004700******************************************************************LEADDUPM
004800*    CONFIGURATION SECTION                                       *LEADDUPM
004900******************************************************************LEADDUPM
005000 CONFIGURATION SECTION.                                           LEADDUPM
005100                                                                  LEADDUPM
005200 SOURCE-COMPUTER. IBM-2086-A04-140.                               LEADDUPM
005300 OBJECT-COMPUTER. IBM-2086-A04-140.                               LEADDUPM
005400                                                                  LEADDUPM
005500 SPECIAL-NAMES.                                                   LEADDUPM
005600     SYSLST IS PRINTER,                                           LEADDUPM
005700     UPSI-7 ON STATUS IS WITH-TRACE.                              LEADDUPM
005800                                                                  LEADDUPM
005900******************************************************************LEADDUPM
006000*    INPUT-OUTPUT SECTION                                        *LEADDUPM
006100******************************************************************LEADDUPM
006200 INPUT-OUTPUT SECTION.                                            LEADDUPM
006300                                                                  LEADDUPM
006400 FILE-CONTROL.                                                    LEADDUPM
006500* LEADDUPM OWNS NO FILES OF ITS OWN - LEADDUPR, LEADDUPD AND      LEADDUPM
006600* LEADDUPW EACH OPEN THE ONE FILE THEY ARE RESPONSIBLE FOR.       LEADDUPM
006700                                                                  LEADDUPM
006800/*****************************************************************LEADDUPM
006900*                                                                *LEADDUPM
007000*    DATA DIVISION                                               *LEADDUPM
007100*                                                                *LEADDUPM
007200******************************************************************LEADDUPM
007300 DATA DIVISION.                                                   LEADDUPM
007400                                                                  LEADDUPM
007500******************************************************************LEADDUPM
007600*    WORKING-STORAGE SECTION                                     *LEADDUPM
007700******************************************************************LEADDUPM
007800 WORKING-STORAGE SECTION.                                         LEADDUPM
007900                                                                  LEADDUPM
008000 01  WS-FIELDS.                                                   LEADDUPM
008100   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.LEADDUPM
008200   03  LOWVALUE                  PIC  X(01)   VALUE LOW-VALUE.    LEADDUPM
008300   03  THIS-PGM                  PIC  X(08)   VALUE 'LEADDUPM'.   LEADDUPM
008400                                                                  LEADDUPM
008500   03  WS-ARGS-OK                PIC  X(01)   VALUE 'N'.          LEADDUPM
008600     88  ARGS-VALID                           VALUE 'Y'.          LEADDUPM
008700     88  ARGS-NOT-VALID                       VALUE 'N'.          LEADDUPM
008800                                                                  LEADDUPM
008900* STANDARD RUN-TIME PATHS.  THE ACTIVITY LOG IS ALWAYS WRITTEN    LEADDUPM
009000* HERE - IT IS NOT AN ARGUMENT PER THE JOB SPECIFICATION.         LEADDUPM
009100   03  WS-DEFAULT-OUTPUT-PATH    PIC  X(200)                      LEADDUPM
009200                                 VALUE 'LEADOUT.DAT'.             LEADDUPM
009300   03  WS-ACTIVITY-LOG-PATH      PIC  X(200)                      LEADDUPM
009400                                 VALUE 'LEADDUPE.LOG'.            LEADDUPM
009500                                                                  LEADDUPM
009600* RUN PARAMETER, AS PASSED BY THE JCL EXEC PARM= (OR              LEADDUPM
009700* EQUIVALENT INVOKING PARAMETER STRING).  UP TO TWO               LEADDUPM
009800* BLANK-DELIMITED TOKENS ARE EXPECTED - THE INPUT LEAD FILE       LEADDUPM
009900* PATH, AND AN OPTIONAL OUTPUT LEAD FILE PATH.                    LEADDUPM
010000 01  WS-PARM-TEXT                PIC  X(200)  VALUE SPACES.       LEADDUPM
010100 01  WS-PARM-CHECK-1 REDEFINES WS-PARM-TEXT                       LEADDUPM
010200                                 PIC  X(01).                      LEADDUPM
010300                                                                  LEADDUPM
010400 01  WS-ARG-FIELDS.                                               LEADDUPM
010500   03  WS-ARG-1                  PIC  X(200)  VALUE SPACES.       LEADDUPM
010600   03  WS-ARG-2                  PIC  X(200)  VALUE SPACES.       LEADDUPM
010700   03  WS-ARG-3                  PIC  X(200)  VALUE SPACES.       LEADDUPM
010800   03  FILLER                    PIC  X(01).                      LEADDUPM
010900                                                                  LEADDUPM
011000* STANDALONE RETURN-CODE SWITCH - NOT PART OF ANY GROUP, SET      LEADDUPM
011100* ONCE PER RUN AND MOVED TO RETURN-CODE AT D00.                   LEADDUPM
011200 77  WS-RTN-CODE                 PIC  S9(04)  COMP VALUE ZERO.    LEADDUPM
011300     88  RC-NORMAL                            VALUE ZERO.         LEADDUPM
011400     88  RC-USAGE-ERROR                       VALUE 4.            LEADDUPM
011500     88  RC-PROCESSING-ERROR                  VALUE 8.            LEADDUPM
011600                                                                  LEADDUPM
011700* STANDALONE UNSTRING WORK FIELDS - NOT PART OF ANY GROUP,        LEADDUPM
011800* SINCE B10 USES THEM BY ITSELF TO SCAN THE PARM STRING.          LEADDUPM
011900 77  WS-ARG-COUNT                PIC  S9(04)  COMP VALUE ZERO.    LEADDUPM
012000 77  WS-UNSTR-PTR                PIC  S9(04)  COMP VALUE 1.       LEADDUPM
012100                                                                  LEADDUPM
012200 01  WS-COUNT-DISPLAY.                                            LEADDUPM
012300   03  WS-COUNT-DISPLAY-NUM      PIC  9(08)   VALUE ZERO.         LEADDUPM
012400   03  WS-COUNT-DISPLAY-Z REDEFINES WS-COUNT-DISPLAY-NUM          LEADDUPM
012500                                 PIC  ZZZZZZZ9.                   LEADDUPM
012600   03  FILLER                    PIC  X(01).                      LEADDUPM
012700                                                                  LEADDUPM
012800* WORKING COPIES OF EACH SUBPROGRAM'S CALL PARAMETER BLOCK AND    LEADDUPM
012900* OF THE ORIGINAL/OUTPUT TABLES.  THESE ARE OWNED HERE AND        LEADDUPM
013000* PASSED BY REFERENCE TO LEADDUPR, LEADDUPD AND LEADDUPW.         LEADDUPM
013100 COPY LEADRPRM.                                                   LEADDUPM
013200                                                                  LEADDUPM
013300 COPY LEADWPRM.                                                   LEADDUPM
013400                                                                  LEADDUPM
013500 COPY LEADDPRM.                                                   LEADDUPM
013600                                                                  LEADDUPM
013700 COPY LEADOTAB.                                                   LEADDUPM
013800                                                                  LEADDUPM
013900 COPY LEADUTAB.                                                   LEADDUPM
014000                                                                  LEADDUPM
014100/*****************************************************************LEADDUPM
014200*    LINKAGE SECTION                                             *LEADDUPM
014300******************************************************************LEADDUPM
014400 LINKAGE SECTION.                                                 LEADDUPM
014500                                                                  LEADDUPM
014600 01  PARM-AREA.                                                   LEADDUPM
014700     05  PARM-LENGTH             PIC  S9(04)  COMP.               LEADDUPM
014800     05  PARM-DATA               PIC  X(200).                     LEADDUPM
014900     05  FILLER                  PIC  X(01).                      LEADDUPM
015000                                                                  LEADDUPM
015100/*****************************************************************LEADDUPM
015200*                                                                *LEADDUPM
015300*    PROCEDURE DIVISION                                          *LEADDUPM
015400*                                                                *LEADDUPM
015500******************************************************************LEADDUPM
015600 PROCEDURE DIVISION USING PARM-AREA.                              LEADDUPM
015700                                                                  LEADDUPM
015800******************************************************************LEADDUPM
015900*    MAINLINE ROUTINE                                            *LEADDUPM
016000******************************************************************LEADDUPM
016100 A00-MAINLINE-ROUTINE.                                            LEADDUPM
016200                                                                  LEADDUPM
016300     MOVE ZERO                   TO WS-RTN-CODE.                  LEADDUPM
016400     SET  ARGS-NOT-VALID         TO TRUE.                         LEADDUPM
016500                                                                  LEADDUPM
016600     PERFORM B10-VALIDATE-ARGUMENTS THRU B15-EXIT.                LEADDUPM
016700                                                                  LEADDUPM
016800     IF  ARGS-VALID                                               LEADDUPM
016900         PERFORM B20-PRECREATE-OUTPUT-FILE THRU B25-EXIT          LEADDUPM
017000         IF  WTR-REQUEST-COMPLETED                                LEADDUPM
017100             PERFORM C10-CALL-READER THRU C15-EXIT                LEADDUPM
017200             IF  RDR-REQUEST-COMPLETED                            LEADDUPM
017300                 PERFORM C20-CALL-DEDUP-ENGINE THRU C25-EXIT      LEADDUPM
017400                 IF  DDP-REQUEST-COMPLETED                        LEADDUPM
017500                     PERFORM C30-CALL-WRITER THRU C35-EXIT        LEADDUPM
017600                 ELSE                                             LEADDUPM
017700                     SET RC-PROCESSING-ERROR TO TRUE              LEADDUPM
017800                 END-IF                                           LEADDUPM
017900             ELSE                                                 LEADDUPM
018000                 SET RC-PROCESSING-ERROR TO TRUE                  LEADDUPM
018100             END-IF                                               LEADDUPM
018200         ELSE                                                     LEADDUPM
018300             SET RC-PROCESSING-ERROR TO TRUE                      LEADDUPM
018400         END-IF                                                   LEADDUPM
018500     ELSE                                                         LEADDUPM
018600         SET RC-USAGE-ERROR      TO TRUE                          LEADDUPM
018700     END-IF.                                                      LEADDUPM
018800                                                                  LEADDUPM
018900     PERFORM D00-REPORT-FINAL-STATUS THRU D05-EXIT.               LEADDUPM
019000                                                                  LEADDUPM
019100     MOVE WS-RTN-CODE            TO RETURN-CODE.                  LEADDUPM
019200                                                                  LEADDUPM
019300     GOBACK.                                                      LEADDUPM
019400                                                                  LEADDUPM
019500/*****************************************************************LEADDUPM
019600*    ARGUMENT VALIDATION                                         *LEADDUPM
019700******************************************************************LEADDUPM
019800 B10-VALIDATE-ARGUMENTS.                                          LEADDUPM
019900                                                                  LEADDUPM
020000     IF  PARM-LENGTH > ZERO                                       LEADDUPM
020100         MOVE PARM-DATA(1:PARM-LENGTH) TO WS-PARM-TEXT            LEADDUPM
020200     ELSE                                                         LEADDUPM
020300         MOVE SPACES              TO WS-PARM-TEXT                 LEADDUPM
020400     END-IF.                                                      LEADDUPM
020500                                                                  LEADDUPM
020600     MOVE ZERO                   TO WS-ARG-COUNT.                 LEADDUPM
020700     MOVE 1                      TO WS-UNSTR-PTR.                 LEADDUPM
020800     MOVE SPACES                 TO WS-ARG-1 WS-ARG-2 WS-ARG-3.   LEADDUPM
020900                                                                  LEADDUPM
021000     UNSTRING WS-PARM-TEXT DELIMITED BY ALL SPACES                LEADDUPM
021100         INTO WS-ARG-1, WS-ARG-2, WS-ARG-3                        LEADDUPM
021200         WITH POINTER WS-UNSTR-PTR                                LEADDUPM
021300         TALLYING IN WS-ARG-COUNT                                 LEADDUPM
021400     END-UNSTRING.                                                LEADDUPM
021500                                                                  LEADDUPM
021600     EVALUATE TRUE                                                LEADDUPM
021700         WHEN WS-ARG-COUNT = ZERO                                 LEADDUPM
021800             DISPLAY THIS-PGM ': USAGE - LEADDUPM INPUT-PATH '    LEADDUPM
021900                     '[OUTPUT-PATH]'                              LEADDUPM
022000                               UPON CONSOLE                       LEADDUPM
022100         WHEN WS-ARG-1 = SPACES                                   LEADDUPM
022200             DISPLAY THIS-PGM ': USAGE - INPUT-PATH MAY NOT '     LEADDUPM
022300                     'BE BLANK'                                   LEADDUPM
022400                               UPON CONSOLE                       LEADDUPM
022500         WHEN WS-ARG-COUNT > 2                                    LEADDUPM
022600             DISPLAY THIS-PGM ': USAGE - AT MOST TWO '            LEADDUPM
022700                     'PARAMETERS ARE ACCEPTED'                    LEADDUPM
022800                               UPON CONSOLE                       LEADDUPM
022900         WHEN OTHER                                               LEADDUPM
023000             SET  ARGS-VALID     TO TRUE                          LEADDUPM
023100             MOVE WS-ARG-1       TO RDR-INPUT-PATH                LEADDUPM
023200             IF  WS-ARG-COUNT >= 2                                LEADDUPM
023300             AND WS-ARG-2 NOT = SPACES                            LEADDUPM
023400                 MOVE WS-ARG-2   TO WTR-OUTPUT-PATH               LEADDUPM
023500             ELSE                                                 LEADDUPM
023600                 MOVE WS-DEFAULT-OUTPUT-PATH                      LEADDUPM
023700                                 TO WTR-OUTPUT-PATH               LEADDUPM
023800             END-IF                                               LEADDUPM
023900     END-EVALUATE.                                                LEADDUPM
024000                                                                  LEADDUPM
024100 B15-EXIT.                                                        LEADDUPM
024200     EXIT.                                                        LEADDUPM
024300                                                                  LEADDUPM
024400/*****************************************************************LEADDUPM
024500*    PRE-CREATE THE OUTPUT FILE BEFORE DEDUPLICATION RUNS        *LEADDUPM
024600******************************************************************LEADDUPM
024700 B20-PRECREATE-OUTPUT-FILE.                                       LEADDUPM
024800                                                                  LEADDUPM
024900     SET  WTR-OPEN-ONLY          TO TRUE.                         LEADDUPM
025000     MOVE ZERO                   TO WTR-RETURN-CODE.              LEADDUPM
025100     CALL 'LEADDUPW' USING WRITER-PARMS, OUTPUT-TABLE.            LEADDUPM
025200                                                                  LEADDUPM
025300     IF  NOT WTR-REQUEST-COMPLETED                                LEADDUPM
025400         DISPLAY THIS-PGM ': UNABLE TO CREATE OUTPUT FILE '       LEADDUPM
025500                 WTR-OUTPUT-PATH                                  LEADDUPM
025600                               UPON CONSOLE                       LEADDUPM
025700     END-IF.                                                      LEADDUPM
025800                                                                  LEADDUPM
025900 B25-EXIT.                                                        LEADDUPM
026000     EXIT.                                                        LEADDUPM
026100                                                                  LEADDUPM
026200/*****************************************************************LEADDUPM
026300*    SUBPROGRAM CALL SEQUENCE                                    *LEADDUPM
026400******************************************************************LEADDUPM
026500 C10-CALL-READER.                                                 LEADDUPM
026600                                                                  LEADDUPM
026700     MOVE ZERO                   TO RDR-RETURN-CODE.              LEADDUPM
026800     CALL 'LEADDUPR' USING READER-PARMS, ORIGINAL-TABLE.          LEADDUPM
026900                                                                  LEADDUPM
027000     IF  NOT RDR-REQUEST-COMPLETED                                LEADDUPM
027100         DISPLAY THIS-PGM ': READER RETURNED ERROR CODE '         LEADDUPM
027200                 RDR-RETURN-CODE                                  LEADDUPM
027300                               UPON CONSOLE                       LEADDUPM
027400     END-IF.                                                      LEADDUPM
027500                                                                  LEADDUPM
027600 C15-EXIT.                                                        LEADDUPM
027700     EXIT.                                                        LEADDUPM
027800                                                                  LEADDUPM
027900 C20-CALL-DEDUP-ENGINE.                                           LEADDUPM
028000                                                                  LEADDUPM
028100     MOVE WS-ACTIVITY-LOG-PATH   TO DDP-LOG-PATH.                 LEADDUPM
028200     MOVE ZERO                   TO DDP-RETURN-CODE.              LEADDUPM
028300     CALL 'LEADDUPD' USING DEDUPE-PARMS, ORIGINAL-TABLE,          LEADDUPM
028400                            OUTPUT-TABLE.                         LEADDUPM
028500                                                                  LEADDUPM
028600     IF  NOT DDP-REQUEST-COMPLETED                                LEADDUPM
028700         DISPLAY THIS-PGM ': DEDUP ENGINE RETURNED ERROR CODE '   LEADDUPM
028800                 DDP-RETURN-CODE                                  LEADDUPM
028900                               UPON CONSOLE                       LEADDUPM
029000     END-IF.                                                      LEADDUPM
029100                                                                  LEADDUPM
029200 C25-EXIT.                                                        LEADDUPM
029300     EXIT.                                                        LEADDUPM
029400                                                                  LEADDUPM
029500 C30-CALL-WRITER.                                                 LEADDUPM
029600                                                                  LEADDUPM
029700     SET  WTR-WRITE-ALL          TO TRUE.                         LEADDUPM
029800     MOVE ZERO                   TO WTR-RETURN-CODE.              LEADDUPM
029900     CALL 'LEADDUPW' USING WRITER-PARMS, OUTPUT-TABLE.            LEADDUPM
030000                                                                  LEADDUPM
030100     IF  NOT WTR-REQUEST-COMPLETED                                LEADDUPM
030200         DISPLAY THIS-PGM ': WRITER RETURNED ERROR CODE '         LEADDUPM
030300                 WTR-RETURN-CODE                                  LEADDUPM
030400                               UPON CONSOLE                       LEADDUPM
030500         SET  RC-PROCESSING-ERROR TO TRUE                         LEADDUPM
030600     END-IF.                                                      LEADDUPM
030700                                                                  LEADDUPM
030800 C35-EXIT.                                                        LEADDUPM
030900     EXIT.                                                        LEADDUPM
031000                                                                  LEADDUPM
031100/*****************************************************************LEADDUPM
031200*    FINAL STATUS REPORT                                         *LEADDUPM
031300******************************************************************LEADDUPM
031400 D00-REPORT-FINAL-STATUS.                                         LEADDUPM
031500                                                                  LEADDUPM
031600     EVALUATE TRUE                                                LEADDUPM
031700         WHEN RC-NORMAL                                           LEADDUPM
031800             MOVE WTR-RECORD-COUNT TO WS-COUNT-DISPLAY-NUM        LEADDUPM
031900             DISPLAY THIS-PGM ': LEADDUPE COMPLETE - '            LEADDUPM
032000                     WS-COUNT-DISPLAY-Z ' LEAD(S) WRITTEN TO '    LEADDUPM
032100                     WTR-OUTPUT-PATH                              LEADDUPM
032200                               UPON PRINTER                       LEADDUPM
032300         WHEN RC-USAGE-ERROR                                      LEADDUPM
032400             DISPLAY THIS-PGM ': LEADDUPE TERMINATED - '          LEADDUPM
032500                     'PARAMETER ERROR'                            LEADDUPM
032600                               UPON PRINTER                       LEADDUPM
032700         WHEN OTHER                                               LEADDUPM
032800             DISPLAY THIS-PGM ': LEADDUPE TERMINATED - '          LEADDUPM
032900                     'PROCESSING ERROR - SEE CONSOLE LOG'         LEADDUPM
033000                               UPON PRINTER                       LEADDUPM
033100     END-EVALUATE.                                                LEADDUPM
033200                                                                  LEADDUPM
033300 D05-EXIT.                                                        LEADDUPM
033400     EXIT.                                                        LEADDUPM
