000100******************************************************************LEADDUPW
000200*                                                                *LEADDUPW
000300*    IDENTIFICATION DIVISION                                     *LEADDUPW
000400*                                                                *LEADDUPW
000500******************************************************************LEADDUPW
000600 IDENTIFICATION DIVISION.                                         LEADDUPW
000700                                                                  LEADDUPW
000800 PROGRAM-ID.    LEADDUPW.                                         LEADDUPW
000900 AUTHOR.        R B HOLLOWAY.                                     LEADDUPW
001000 DATE-WRITTEN.  MARCH 1994.                                       LEADDUPW
001100 DATE-COMPILED.                                                   LEADDUPW
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.                         LEADDUPW
001300 SECURITY.      BATCH.                                            LEADDUPW
001400*REMARKS.       LEADDUPE FILE/RECORD WRITER.  SUPPORTS TWO CALL   LEADDUPW
001500*               FUNCTIONS - OPEN-ONLY, WHICH PROVES THE OUTPUT    LEADDUPW
001600*               LEAD FILE CAN BE CREATED AND TRUNCATES ANY PRIOR  LEADDUPW
001700*               COPY BEFORE THE DEDUP ENGINE RUNS, AND WRITE-ALL, LEADDUPW
001800*               WHICH SERIALIZES THE FINAL OUTPUT-TABLE ROWS      LEADDUPW
001900*               AFTER DEDUPLICATION HAS COMPLETED.                LEADDUPW
002000                                                                  LEADDUPW
002100* CHANGE HISTORY ------------------------------------------------ LEADDUPW
002200* 03/14/1994 RBH ORIGINAL PROGRAM - LEADDUPE PROJECT.             LEADDUPW
002300* 08/02/1994 RBH ADDED FILE STATUS DISPLAY ON OPEN FAILURE        LEADDUPW
002400*                (REQ 94-0119).                                   LEADDUPW
002500* 04/03/1996 JMP SPLIT INTO OPEN-ONLY / WRITE-ALL FUNCTIONS SO    LEADDUPW
002600*                THE DRIVER CAN PRE-CREATE THE OUTPUT FILE        LEADDUPW
002700*                BEFORE THE DEDUP ENGINE RUNS (REQ 96-0177).      LEADDUPW
002800* 06/17/1997 STN ADDED WTR-RECORD-COUNT RETURN TO CALLER          LEADDUPW
002900*                (REQ 97-0158).                                   LEADDUPW
003000* 09/30/1998 DKF Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS      LEADDUPW
003100*                PROGRAM, REVIEWED AND CLOSED (REQ 98-0900).      LEADDUPW
003200* 05/05/2001 STN CONVERTED ASSIGN CLAUSE TO A LOGICAL FILE NAME   LEADDUPW
003300*                PER STANDARDS BULLETIN 01-03 (REQ 01-0212).      LEADDUPW
003400* END OF HISTORY ------------------------------------------------ LEADDUPW
003500                                                                  LEADDUPW
003600/*****************************************************************LEADDUPW
003700*                                                                *LEADDUPW
003800*    ENVIRONMENT DIVISION                                        *LEADDUPW
003900*                                                                *LEADDUPW
004000******************************************************************LEADDUPW
004100 ENVIRONMENT DIVISION.                                            LEADDUPW
004200                                                                  LEADDUPW
004300******************************************************************LEADDUPW
004400*    CONFIGURATION SECTION                                       *LEADDUPW
004500******************************************************************LEADDUPW
004600 CONFIGURATION SECTION.                                           LEADDUPW
004700                                                                  LEADDUPW
004800 SOURCE-COMPUTER. IBM-2086-A04-140.                               LEADDUPW
004900 OBJECT-COMPUTER. IBM-2086-A04-140.                               LEADDUPW
005000                                                                  LEADDUPW
005100 SPECIAL-NAMES.                                                   LEADDUPW
005200     SYSLST IS PRINTER,                                           LEADDUPW
005300     UPSI-7 ON STATUS IS WITH-TRACE.                              LEADDUPW
005400                                                                  LEADDUPW
005500******************************************************************LEADDUPW
005600*    INPUT-OUTPUT SECTION                                        *LEADDUPW
005700******************************************************************LEADDUPW
005800 INPUT-OUTPUT SECTION.                                            LEADDUPW
005900                                                                  LEADDUPW
006000 FILE-CONTROL.                                                    LEADDUPW
006100                                                                  LEADDUPW
006200     SELECT LEAD-OUTPUT-FILE                                      LEADDUPW
006300         ASSIGN TO WS-OUTPUT-DDNAME                               LEADDUPW
006400         ORGANIZATION IS SEQUENTIAL                               LEADDUPW
006500         FILE STATUS IS WS-STAT-CODE.                             LEADDUPW
006600                                                                  LEADDUPW
006700/*****************************************************************LEADDUPW
006800*                                                                *LEADDUPW
006900*    DATA DIVISION                                               *LEADDUPW
007000*                                                                *LEADDUPW
007100******************************************************************LEADDUPW
007200 DATA DIVISION.                                                   LEADDUPW
007300                                                                  LEADDUPW
007400******************************************************************LEADDUPW
007500*    FILE SECTION                                                *LEADDUPW
007600******************************************************************LEADDUPW
007700 FILE SECTION.                                                    LEADDUPW
007800                                                                  LEADDUPW
007900 FD  LEAD-OUTPUT-FILE                                             LEADDUPW
008000     RECORD CONTAINS 250 CHARACTERS                               LEADDUPW
008100     LABEL RECORDS ARE STANDARD.                                  LEADDUPW
008200 COPY LEADREC.                                                    LEADDUPW
008300                                                                  LEADDUPW
008400******************************************************************LEADDUPW
008500*    WORKING-STORAGE SECTION                                     *LEADDUPW
008600******************************************************************LEADDUPW
008700 WORKING-STORAGE SECTION.                                         LEADDUPW
008800                                                                  LEADDUPW
008900 01  WS-FIELDS.                                                   LEADDUPW
009000   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.LEADDUPW
009100   03  LOWVALUE                  PIC  X(01)   VALUE LOW-VALUE.    LEADDUPW
009200   03  THIS-PGM                  PIC  X(08)   VALUE 'LEADDUPW'.   LEADDUPW
009300                                                                  LEADDUPW
009400* RESOLVED AT B10/B20 FROM THE PATH THE DRIVER PASSED IN          LEADDUPW
009500* WTR-OUTPUT-PATH - LETS THE SAME LOAD MODULE CREATE WHATEVER     LEADDUPW
009600* OUTPUT FILE THE DRIVER WAS TOLD TO USE.                         LEADDUPW
009700   03  WS-OUTPUT-DDNAME          PIC  X(200)  VALUE SPACES.       LEADDUPW
009800                                                                  LEADDUPW
009900   03  WS-STAT-CODE              PIC  X(02)   VALUE SPACES.       LEADDUPW
010000     88  STAT-NORMAL                          VALUE '00'.         LEADDUPW
010100                                                                  LEADDUPW
010200* DUAL NUMERIC/ALPHA VIEW OF THE WRITE COUNTER, USED WHEN IT IS   LEADDUPW
010300* FORMATTED INTO A DISPLAY LINE.                                  LEADDUPW
010400   03  WS-WRITE-STATS            PIC  9(08)   VALUE ZERO.         LEADDUPW
010500   03  WS-WRITE-STATS-A REDEFINES WS-WRITE-STATS                  LEADDUPW
010600                                 PIC  X(08).                      LEADDUPW
010700                                                                  LEADDUPW
010800* STANDALONE WRITE COUNTER - KEPT OUTSIDE THE WS-FIELDS GROUP     LEADDUPW
010900* SINCE IT IS BUMPED BY ITSELF, ONE AT A TIME, IN                 LEADDUPW
011000* C00-WRITE-LEAD-RECORD AND NEVER MOVED AS PART OF THE GROUP.     LEADDUPW
011100 77  WS-WRITE-COUNT              PIC  S9(08)  COMP VALUE ZERO.    LEADDUPW
011200                                                                  LEADDUPW
011300* OPEN OUTPUT BY ITSELF CREATES A ZERO-RECORD LEAD FILE, WHICH    LEADDUPW
011400* IS WHAT TRUNCATES ANY PRIOR COPY BEFORE THE DEDUP ENGINE RUNS - LEADDUPW
011500* B10 NEEDS NO EMPTY RECORD TO FORCE THAT.                        LEADDUPW
011600                                                                  LEADDUPW
011700/*****************************************************************LEADDUPW
011800*    LINKAGE SECTION                                             *LEADDUPW
011900******************************************************************LEADDUPW
012000 LINKAGE SECTION.                                                 LEADDUPW
012100                                                                  LEADDUPW
012200 COPY LEADWPRM.                                                   LEADDUPW
012300                                                                  LEADDUPW
012400 COPY LEADUTAB.                                                   LEADDUPW
012500                                                                  LEADDUPW
012600/*****************************************************************LEADDUPW
012700*                                                                *LEADDUPW
012800*    PROCEDURE DIVISION                                          *LEADDUPW
012900*                                                                *LEADDUPW
013000******************************************************************LEADDUPW
013100 PROCEDURE DIVISION USING WRITER-PARMS, OUTPUT-TABLE.             LEADDUPW
013200                                                                  LEADDUPW
013300******************************************************************LEADDUPW
013400*    MAINLINE ROUTINE                                            *LEADDUPW
013500******************************************************************LEADDUPW
013600 A00-MAINLINE-ROUTINE.                                            LEADDUPW
013700                                                                  LEADDUPW
013800     MOVE ZERO                   TO WTR-RETURN-CODE.              LEADDUPW
013900     MOVE ZERO                   TO WTR-RECORD-COUNT.             LEADDUPW
014000                                                                  LEADDUPW
014100     EVALUATE TRUE                                                LEADDUPW
014200         WHEN WTR-OPEN-ONLY                                       LEADDUPW
014300             PERFORM B10-OPEN-AND-TRUNCATE THRU B15-EXIT          LEADDUPW
014400         WHEN WTR-WRITE-ALL                                       LEADDUPW
014500             PERFORM B20-OPEN-AND-WRITE-ALL THRU B25-EXIT         LEADDUPW
014600         WHEN OTHER                                               LEADDUPW
014700             MOVE 1               TO WTR-RETURN-CODE              LEADDUPW
014800             DISPLAY THIS-PGM ': INVALID WTR-FUNCTION PASSED '    LEADDUPW
014900                     'BY CALLER'                                  LEADDUPW
015000                               UPON CONSOLE                       LEADDUPW
015100     END-EVALUATE.                                                LEADDUPW
015200                                                                  LEADDUPW
015300     GOBACK.                                                      LEADDUPW
015400                                                                  LEADDUPW
015500/*****************************************************************LEADDUPW
015600*    OPEN-ONLY ROUTINE - CREATES / TRUNCATES THE OUTPUT FILE     *LEADDUPW
015700******************************************************************LEADDUPW
015800 B10-OPEN-AND-TRUNCATE.                                           LEADDUPW
015900                                                                  LEADDUPW
016000     MOVE WTR-OUTPUT-PATH         TO WS-OUTPUT-DDNAME.            LEADDUPW
016100     OPEN OUTPUT LEAD-OUTPUT-FILE.                                LEADDUPW
016200                                                                  LEADDUPW
016300     IF  NOT STAT-NORMAL                                          LEADDUPW
016400         MOVE 1                  TO WTR-RETURN-CODE               LEADDUPW
016500         DISPLAY THIS-PGM ': UNABLE TO OPEN OUTPUT LEAD FILE, '   LEADDUPW
016600                 'STATUS=' WS-STAT-CODE                           LEADDUPW
016700                               UPON CONSOLE                       LEADDUPW
016800         GO TO B15-EXIT                                           LEADDUPW
016900     END-IF.                                                      LEADDUPW
017000                                                                  LEADDUPW
017100     CLOSE LEAD-OUTPUT-FILE.                                      LEADDUPW
017200                                                                  LEADDUPW
017300 B15-EXIT.                                                        LEADDUPW
017400     EXIT.                                                        LEADDUPW
017500                                                                  LEADDUPW
017600/*****************************************************************LEADDUPW
017700*    WRITE-ALL ROUTINE - SERIALIZES THE OUTPUT TABLE             *LEADDUPW
017800******************************************************************LEADDUPW
017900 B20-OPEN-AND-WRITE-ALL.                                          LEADDUPW
018000                                                                  LEADDUPW
018100     MOVE WTR-OUTPUT-PATH         TO WS-OUTPUT-DDNAME.            LEADDUPW
018200     OPEN OUTPUT LEAD-OUTPUT-FILE.                                LEADDUPW
018300                                                                  LEADDUPW
018400     IF  NOT STAT-NORMAL                                          LEADDUPW
018500         MOVE 1                  TO WTR-RETURN-CODE               LEADDUPW
018600         DISPLAY THIS-PGM ': UNABLE TO OPEN OUTPUT LEAD FILE, '   LEADDUPW
018700                 'STATUS=' WS-STAT-CODE                           LEADDUPW
018800                               UPON CONSOLE                       LEADDUPW
018900         GO TO B25-EXIT                                           LEADDUPW
019000     END-IF.                                                      LEADDUPW
019100                                                                  LEADDUPW
019200     IF  LDUT-COUNT > ZERO                                        LEADDUPW
019300         PERFORM C00-WRITE-LEAD-RECORD THRU C99-EXIT-WRITE        LEADDUPW
019400           VARYING LDUT-IDX FROM 1 BY 1                           LEADDUPW
019500             UNTIL LDUT-IDX > LDUT-COUNT                          LEADDUPW
019600                OR NOT WTR-REQUEST-COMPLETED                      LEADDUPW
019700     END-IF.                                                      LEADDUPW
019800                                                                  LEADDUPW
019900     IF  STAT-NORMAL                                              LEADDUPW
020000         CLOSE LEAD-OUTPUT-FILE                                   LEADDUPW
020100     END-IF.                                                      LEADDUPW
020200                                                                  LEADDUPW
020300     MOVE WS-WRITE-COUNT          TO WTR-RECORD-COUNT.            LEADDUPW
020400                                                                  LEADDUPW
020500     MOVE WS-WRITE-COUNT          TO WS-WRITE-STATS.              LEADDUPW
020600     DISPLAY THIS-PGM ': RECORDS WRITTEN = ' WS-WRITE-STATS-A     LEADDUPW
020700                               UPON PRINTER.                      LEADDUPW
020800                                                                  LEADDUPW
020900 B25-EXIT.                                                        LEADDUPW
021000     EXIT.                                                        LEADDUPW
021100                                                                  LEADDUPW
021200/*****************************************************************LEADDUPW
021300*    PROGRAM PROCESSING ROUTINES                                 *LEADDUPW
021400******************************************************************LEADDUPW
021500                                                                  LEADDUPW
021600 C00-WRITE-LEAD-RECORD.                                           LEADDUPW
021700                                                                  LEADDUPW
021800     MOVE SPACES                 TO LEAD-RECORD.                  LEADDUPW
021900     MOVE LDUT-ID(LDUT-IDX)       TO LD-ID.                       LEADDUPW
022000     MOVE LDUT-EMAIL(LDUT-IDX)    TO LD-EMAIL.                    LEADDUPW
022100     MOVE LDUT-FIRST-NAME(LDUT-IDX)                               LEADDUPW
022200                                 TO LD-FIRST-NAME.                LEADDUPW
022300     MOVE LDUT-LAST-NAME(LDUT-IDX)                                LEADDUPW
022400                                 TO LD-LAST-NAME.                 LEADDUPW
022500     MOVE LDUT-ADDRESS(LDUT-IDX)  TO LD-ADDRESS.                  LEADDUPW
022600     MOVE LDUT-ENTRY-DATE(LDUT-IDX)                               LEADDUPW
022700                                 TO LD-ENTRY-DATE.                LEADDUPW
022800                                                                  LEADDUPW
022900     WRITE LEAD-RECORD END-WRITE.                                 LEADDUPW
023000                                                                  LEADDUPW
023100     IF  NOT STAT-NORMAL                                          LEADDUPW
023200         MOVE 2                  TO WTR-RETURN-CODE               LEADDUPW
023300         DISPLAY THIS-PGM ': ERROR WRITING OUTPUT LEAD FILE, '    LEADDUPW
023400                 'STATUS=' WS-STAT-CODE                           LEADDUPW
023500                               UPON CONSOLE                       LEADDUPW
023600         GO TO C99-EXIT-WRITE                                     LEADDUPW
023700     END-IF.                                                      LEADDUPW
023800                                                                  LEADDUPW
023900     ADD  1                      TO WS-WRITE-COUNT.               LEADDUPW
024000                                                                  LEADDUPW
024100 C99-EXIT-WRITE.                                                  LEADDUPW
024200     EXIT.                                                        LEADDUPW
