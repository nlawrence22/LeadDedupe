000100******************************************************************LEADUTAB
000200*                                                                *LEADUTAB
000300*    LEADUTAB  -  OUTPUT TABLE (SURVIVING, DEDUPLICATED LEADS)   *LEADUTAB
000400*                                                                *LEADUTAB
000500******************************************************************LEADUTAB
000600* INSTALLATION.  WINSUPPLY GROUP SERVICES.                        LEADUTAB
000700* REMARKS.       LINKAGE PARAMETER BUILT BY LEADDUPD AND PASSED   LEADUTAB
000800*                THROUGH LEADDUPM TO LEADDUPW.  HOLDS THE WORKING LEADUTAB
000900*                SET OF SURVIVING LEAD ROWS IN THE ORDER THEY WERELEADUTAB
001000*                INSERTED OR LAST REPLACED - NOT NECESSARILY THE  LEADUTAB
001100*                ORIGINAL INPUT FILE ORDER.  LDUT-ORIG-POS RECORDSLEADUTAB
001200*                WHICH INPUT-FILE POSITION CURRENTLY OCCUPIES THE LEADUTAB
001300*                ROW, FOR THE FILE-ORDER TIE-BREAKING RULES IN    LEADUTAB
001400*                LEADDUPD PARAGRAPHS F00-F40 AND G00-G40.         LEADUTAB
001500*                                                                 LEADUTAB
001600* CHANGE HISTORY ------------------------------------------------ LEADUTAB
001700* 02/03/1997 DLC ORIGINAL COPYBOOK - LEADDUPE PROJECT.            LEADUTAB
001800* END OF HISTORY ------------------------------------------------ LEADUTAB
001900*                                                                 LEADUTAB
002000 01  OUTPUT-TABLE.                                                LEADUTAB
002100     05  LDUT-MAX-ROWS             PIC  S9(8) COMP VALUE +9999.   LEADUTAB
002200     05  LDUT-COUNT                PIC  S9(8) COMP VALUE ZERO.    LEADUTAB
002300     05  LDUT-ENTRY OCCURS 9999 TIMES INDEXED BY LDUT-IDX.        LEADUTAB
002400         10  LDUT-ORIG-POS         PIC  S9(8) COMP.               LEADUTAB
002500         10  LDUT-ID               PIC  X(36).                    LEADUTAB
002600         10  LDUT-EMAIL            PIC  X(60).                    LEADUTAB
002700         10  LDUT-FIRST-NAME       PIC  X(30).                    LEADUTAB
002800         10  LDUT-LAST-NAME        PIC  X(30).                    LEADUTAB
002900         10  LDUT-ADDRESS          PIC  X(60).                    LEADUTAB
003000         10  LDUT-ENTRY-DATE       PIC  X(25).                    LEADUTAB
003100         10  LDUT-ENTRY-DATE-PARTS REDEFINES LDUT-ENTRY-DATE.     LEADUTAB
003200             15  LDUT-ENTRY-YEAR   PIC  X(04).                    LEADUTAB
003300             15  FILLER            PIC  X(01).                    LEADUTAB
003400             15  LDUT-ENTRY-MONTH  PIC  X(02).                    LEADUTAB
003500             15  FILLER            PIC  X(01).                    LEADUTAB
003600             15  LDUT-ENTRY-DAY    PIC  X(02).                    LEADUTAB
003700             15  FILLER            PIC  X(01).                    LEADUTAB
003800             15  LDUT-ENTRY-REST   PIC  X(14).                    LEADUTAB
003900         10  FILLER                PIC  X(09).                    LEADUTAB
