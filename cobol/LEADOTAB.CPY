000100******************************************************************LEADOTAB
000200*                                                                *LEADOTAB
000300*    LEADOTAB  -  ORIGINAL TABLE (LEAD ROWS, INPUT FILE ORDER)   *LEADOTAB
000400*                                                                *LEADOTAB
000500******************************************************************LEADOTAB
000600* INSTALLATION.  WINSUPPLY GROUP SERVICES.                        LEADOTAB
000700* REMARKS.       LINKAGE PARAMETER BUILT BY LEADDUPR AND PASSED   LEADOTAB
000800*                THROUGH LEADDUPM TO LEADDUPD.  HOLDS THE FULL    LEADOTAB
000900*                INPUT LEAD SET, ONE ROW PER INPUT RECORD, IN THE LEADOTAB
001000*                ORDER THE RECORDS WERE READ.  LDOT-ORIG-POS IS   LEADOTAB
001100*                THE ROW'S OWN POSITION - CARRIED FORWARD SO THE  LEADOTAB
001200*                DEDUP ENGINE CAN COMPARE FILE ORDER WHEN TWO     LEADOTAB
001300*                SURVIVING OUTPUT ROWS BOTH COLLIDE WITH A NEW    LEADOTAB
001400*                RECORD (SEE LEADDUPD, PARAGRAPHS G00-G40).       LEADOTAB
001500*                                                                 LEADOTAB
001600* CHANGE HISTORY ------------------------------------------------ LEADOTAB
001700* 02/03/1997 DLC ORIGINAL COPYBOOK - LEADDUPE PROJECT.            LEADOTAB
001800* END OF HISTORY ------------------------------------------------ LEADOTAB
001900*                                                                 LEADOTAB
002000 01  ORIGINAL-TABLE.                                              LEADOTAB
002100     05  LDOT-MAX-ROWS             PIC  S9(8) COMP VALUE +9999.   LEADOTAB
002200     05  LDOT-COUNT                PIC  S9(8) COMP VALUE ZERO.    LEADOTAB
002300     05  LDOT-ENTRY OCCURS 9999 TIMES INDEXED BY LDOT-IDX.        LEADOTAB
002400         10  LDOT-ORIG-POS         PIC  S9(8) COMP.               LEADOTAB
002500         10  LDOT-ID               PIC  X(36).                    LEADOTAB
002600         10  LDOT-EMAIL            PIC  X(60).                    LEADOTAB
002700         10  LDOT-FIRST-NAME       PIC  X(30).                    LEADOTAB
002800         10  LDOT-LAST-NAME        PIC  X(30).                    LEADOTAB
002900         10  LDOT-ADDRESS          PIC  X(60).                    LEADOTAB
003000         10  LDOT-ENTRY-DATE       PIC  X(25).                    LEADOTAB
003100         10  LDOT-ENTRY-DATE-PARTS REDEFINES LDOT-ENTRY-DATE.     LEADOTAB
003200             15  LDOT-ENTRY-YEAR   PIC  X(04).                    LEADOTAB
003300             15  FILLER            PIC  X(01).                    LEADOTAB
003400             15  LDOT-ENTRY-MONTH  PIC  X(02).                    LEADOTAB
003500             15  FILLER            PIC  X(01).                    LEADOTAB
003600             15  LDOT-ENTRY-DAY    PIC  X(02).                    LEADOTAB
003700             15  FILLER            PIC  X(01).                    LEADOTAB
003800             15  LDOT-ENTRY-REST   PIC  X(14).                    LEADOTAB
003900         10  FILLER                PIC  X(09).                    LEADOTAB
