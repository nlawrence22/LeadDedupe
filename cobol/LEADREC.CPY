000100******************************************************************LEADREC 
000200*                                                                *LEADREC 
000300*    LEADREC   -  LEAD RECORD LAYOUT (INPUT AND OUTPUT FILES)    *LEADREC 
000400*                                                                *LEADREC 
000500******************************************************************LEADREC 
000600* INSTALLATION.  WINSUPPLY GROUP SERVICES.                        LEADREC 
000700* REMARKS.       ONE PHYSICAL RECORD PER LEAD, USED IDENTICALLY   LEADREC 
000800*                ON THE INPUT LEAD FILE AND THE OUTPUT LEAD FILE. LEADREC 
000900*                FIXED LENGTH, 250 BYTES.                         LEADREC 
001000*                                                                 LEADREC 
001100* CHANGE HISTORY ------------------------------------------------ LEADREC 
001200* 02/03/1997 DLC ORIGINAL COPYBOOK - LEADDUPE PROJECT.            LEADREC 
001300* 11/19/1998 RBH ADDED LD-ENTRY-DATE-PARTS REDEFINES FOR THE      LEADREC 
001400*                Y2K DATE-EDIT PROJECT (REQ 98-0447).             LEADREC 
001500* END OF HISTORY ------------------------------------------------ LEADREC 
001600*                                                                 LEADREC 
001700 01  LEAD-RECORD.                                                 LEADREC 
001800     05  LD-ID                     PIC  X(36).                    LEADREC 
001900     05  LD-EMAIL                  PIC  X(60).                    LEADREC 
002000     05  LD-FIRST-NAME             PIC  X(30).                    LEADREC 
002100     05  LD-LAST-NAME              PIC  X(30).                    LEADREC 
002200     05  LD-ADDRESS                PIC  X(60).                    LEADREC 
002300*                                                                 LEADREC 
002400* ENTRY-DATE CARRIES THE SOURCE SYSTEM'S ISO-8601 TIMESTAMP       LEADREC 
002500* WITH OFFSET, E.G. 2020-01-15T10:30:00-05:00.  COMPARED AS       LEADREC 
002600* PLAIN ALPHANUMERIC DATA - NEVER MOVED TO A NUMERIC FIELD AND    LEADREC 
002700* NEVER USED IN ARITHMETIC.                                       LEADREC 
002800*                                                                 LEADREC 
002900     05  LD-ENTRY-DATE             PIC  X(25).                    LEADREC 
003000     05  LD-ENTRY-DATE-PARTS REDEFINES LD-ENTRY-DATE.             LEADREC 
003100         10  LD-ENTRY-YEAR         PIC  X(04).                    LEADREC 
003200         10  FILLER                PIC  X(01).                    LEADREC 
003300         10  LD-ENTRY-MONTH        PIC  X(02).                    LEADREC 
003400         10  FILLER                PIC  X(01).                    LEADREC 
003500         10  LD-ENTRY-DAY          PIC  X(02).                    LEADREC 
003600         10  FILLER                PIC  X(01).                    LEADREC 
003700         10  LD-ENTRY-TIME         PIC  X(08).                    LEADREC 
003800         10  LD-ENTRY-OFFSET       PIC  X(06).                    LEADREC 
003900     05  FILLER                    PIC  X(09).                    LEADREC 
