000100******************************************************************LEADDUPR
000200*                                                                *LEADDUPR
000300*    IDENTIFICATION DIVISION                                     *LEADDUPR
000400*                                                                *LEADDUPR
000500******************************************************************LEADDUPR
000600 IDENTIFICATION DIVISION.                                         LEADDUPR
000700                                                                  LEADDUPR
000800 PROGRAM-ID.    LEADDUPR.                                         LEADDUPR
000900 AUTHOR.        R B HOLLOWAY.                                     LEADDUPR
001000 DATE-WRITTEN.  MARCH 1994.                                       LEADDUPR
001100 DATE-COMPILED.                                                   LEADDUPR
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.                         LEADDUPR
001300 SECURITY.      BATCH.                                            LEADDUPR
001400*REMARKS.       LEADDUPE FILE/RECORD READER.  LOCATES THE INPUT   LEADDUPR
001500*               LEAD FILE, READS IT SEQUENTIALLY TO END OF FILE   LEADDUPR
001600*               AND BUILDS THE ORIGINAL-TABLE FOR THE DEDUP       LEADDUPR
001700*               ENGINE (LEADDUPD).  PURE I/O TRANSLATION ONLY -   LEADDUPR
001800*               NO DEDUPLICATION DECISIONS ARE MADE HERE.         LEADDUPR
001900                                                                  LEADDUPR
002000* CHANGE HISTORY ------------------------------------------------ LEADDUPR
002100* 03/14/1994 RBH ORIGINAL PROGRAM - LEADDUPE PROJECT.             LEADDUPR
002200* 08/02/1994 RBH ADDED FILE STATUS DISPLAY ON OPEN FAILURE        LEADDUPR
002300*                (REQ 94-0119).                                   LEADDUPR
002400* 11/20/1995 JMP WIDENED LD-ADDRESS FROM 40 TO 60 BYTES TO        LEADDUPR
002500*                MATCH THE NEW LEADREC LAYOUT (REQ 95-0284).      LEADDUPR
002600* 06/17/1997 STN ADDED RDR-RECORD-COUNT RETURN TO CALLER          LEADDUPR
002700*                (REQ 97-0158).                                   LEADDUPR
002800* 09/30/1998 DKF Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS      LEADDUPR
002900*                PROGRAM, REVIEWED AND CLOSED (REQ 98-0900).      LEADDUPR
003000* 02/11/1999 DKF ADDED RDR-TABLE-FULL RETURN CODE FOR OVERSIZE    LEADDUPR
003100*                INPUT FILES (REQ 99-0044).                       LEADDUPR
003200* 05/05/2001 STN CONVERTED ASSIGN CLAUSE TO A LOGICAL FILE NAME   LEADDUPR
003300*                PER STANDARDS BULLETIN 01-03 (REQ 01-0212).      LEADDUPR
003400* END OF HISTORY ------------------------------------------------ LEADDUPR
003500                                                                  LEADDUPR
003600/*****************************************************************LEADDUPR
003700*                                                                *LEADDUPR
003800*    ENVIRONMENT DIVISION                                        *LEADDUPR
003900*                                                                *LEADDUPR
004000******************************************************************LEADDUPR
004100 ENVIRONMENT DIVISION.                                            LEADDUPR
004200                                                                  LEADDUPR
004300******************************************************************LEADDUPR
004400*    CONFIGURATION SECTION                                       *LEADDUPR
004500******************************************************************LEADDUPR
004600 CONFIGURATION SECTION.                                           LEADDUPR
004700                                                                  LEADDUPR
004800 SOURCE-COMPUTER. IBM-2086-A04-140.                               LEADDUPR
004900 OBJECT-COMPUTER. IBM-2086-A04-140.                               LEADDUPR
005000                                                                  LEADDUPR
005100 SPECIAL-NAMES.                                                   LEADDUPR
005200     SYSLST IS PRINTER,                                           LEADDUPR
005300     UPSI-7 ON STATUS IS WITH-TRACE.                              LEADDUPR
005400                                                                  LEADDUPR
005500******************************************************************LEADDUPR
005600*    INPUT-OUTPUT SECTION                                        *LEADDUPR
005700******************************************************************LEADDUPR
005800 INPUT-OUTPUT SECTION.                                            LEADDUPR
005900                                                                  LEADDUPR
006000 FILE-CONTROL.                                                    LEADDUPR
006100                                                                  LEADDUPR
006200     SELECT LEAD-INPUT-FILE                                       LEADDUPR
006300         ASSIGN TO WS-INPUT-DDNAME                                LEADDUPR
006400         ORGANIZATION IS SEQUENTIAL                               LEADDUPR
006500         FILE STATUS IS WS-STAT-CODE.                             LEADDUPR
006600                                                                  LEADDUPR
006700/*****************************************************************LEADDUPR
006800*                                                                *LEADDUPR
006900*    DATA DIVISION                                               *LEADDUPR
007000*                                                                *LEADDUPR
007100******************************************************************LEADDUPR
007200 DATA DIVISION.                                                   LEADDUPR
007300                                                                  LEADDUPR
007400******************************************************************LEADDUPR
007500*    FILE SECTION                                                *LEADDUPR
007600******************************************************************LEADDUPR
007700 FILE SECTION.                                                    LEADDUPR
007800                                                                  LEADDUPR
007900 FD  LEAD-INPUT-FILE                                              LEADDUPR
008000     RECORD CONTAINS 250 CHARACTERS                               LEADDUPR
008100     LABEL RECORDS ARE STANDARD.                                  LEADDUPR
008200 COPY LEADREC.                                                    LEADDUPR
008300                                                                  LEADDUPR
008400******************************************************************LEADDUPR
008500*    WORKING-STORAGE SECTION                                     *LEADDUPR
008600******************************************************************LEADDUPR
008700 WORKING-STORAGE SECTION.                                         LEADDUPR
008800                                                                  LEADDUPR
008900 01  WS-FIELDS.                                                   LEADDUPR
009000   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.LEADDUPR
009100   03  LOWVALUE                  PIC  X(01)   VALUE LOW-VALUE.    LEADDUPR
009200   03  THIS-PGM                  PIC  X(08)   VALUE 'LEADDUPR'.   LEADDUPR
009300                                                                  LEADDUPR
009400* RESOLVED AT B10 FROM THE PATH THE DRIVER PASSED IN              LEADDUPR
009500* RDR-INPUT-PATH - LETS THE SAME LOAD MODULE OPEN WHATEVER        LEADDUPR
009600* INPUT FILE THE DRIVER WAS TOLD TO USE.                          LEADDUPR
009700   03  WS-INPUT-DDNAME           PIC  X(200)  VALUE SPACES.       LEADDUPR
009800                                                                  LEADDUPR
009900   03  WS-STAT-CODE              PIC  X(02)   VALUE SPACES.       LEADDUPR
010000     88  STAT-NORMAL                          VALUE '00'.         LEADDUPR
010100     88  STAT-EOFILE                          VALUE '10'.         LEADDUPR
010200                                                                  LEADDUPR
010300* DUAL NUMERIC/ALPHA VIEW OF THE READ COUNTER, USED WHEN IT IS    LEADDUPR
010400* FORMATTED INTO A DISPLAY LINE.                                  LEADDUPR
010500   03  WS-READ-STATS             PIC  9(08)   VALUE ZERO.         LEADDUPR
010600   03  WS-READ-STATS-A REDEFINES WS-READ-STATS                    LEADDUPR
010700                                 PIC  X(08).                      LEADDUPR
010800                                                                  LEADDUPR
010900* FIRST-BYTE CHECK ON A JUST-READ RECORD, USED TO DETECT A        LEADDUPR
011000* TRUNCATED OR ALL-LOW-VALUES RECORD BEFORE IT IS TABLED.         LEADDUPR
011100 01  WS-BLANK-CHECK.                                              LEADDUPR
011200   03  WS-BLANK-CHECK-REC        PIC  X(250)  VALUE SPACES.       LEADDUPR
011300   03  WS-BLANK-CHECK-1 REDEFINES WS-BLANK-CHECK-REC              LEADDUPR
011400                                 PIC  X(01).                      LEADDUPR
011500   03  FILLER                    PIC  X(01).                      LEADDUPR
011600                                                                  LEADDUPR
011700* STANDALONE END-OF-FILE SWITCH - NOT PART OF ANY GROUP, SINCE    LEADDUPR
011800* C00 TESTS AND FLIPS IT BY ITSELF ON EVERY READ.                 LEADDUPR
011900 77  WS-MORE-INPUT               PIC  X(01)   VALUE 'Y'.          LEADDUPR
012000     88  MORE-INPUT                           VALUE 'Y'.          LEADDUPR
012100     88  NO-MORE-INPUT                        VALUE 'N'.          LEADDUPR
012200                                                                  LEADDUPR
012300* STANDALONE READ COUNTER - NOT PART OF ANY GROUP, SINCE IT IS    LEADDUPR
012400* BUMPED BY ITSELF, ONE AT A TIME, IN C00-READ-LEAD-RECORD.       LEADDUPR
012500 77  WS-READ-COUNT               PIC  S9(08)  COMP VALUE ZERO.    LEADDUPR
012600                                                                  LEADDUPR
012700/*****************************************************************LEADDUPR
012800*    LINKAGE SECTION                                             *LEADDUPR
012900******************************************************************LEADDUPR
013000 LINKAGE SECTION.                                                 LEADDUPR
013100                                                                  LEADDUPR
013200 COPY LEADRPRM.                                                   LEADDUPR
013300                                                                  LEADDUPR
013400 COPY LEADOTAB.                                                   LEADDUPR
013500                                                                  LEADDUPR
013600/*****************************************************************LEADDUPR
013700*                                                                *LEADDUPR
013800*    PROCEDURE DIVISION                                          *LEADDUPR
013900*                                                                *LEADDUPR
014000******************************************************************LEADDUPR
014100 PROCEDURE DIVISION USING READER-PARMS, ORIGINAL-TABLE.           LEADDUPR
014200                                                                  LEADDUPR
014300******************************************************************LEADDUPR
014400*    MAINLINE ROUTINE                                            *LEADDUPR
014500******************************************************************LEADDUPR
014600 A00-MAINLINE-ROUTINE.                                            LEADDUPR
014700                                                                  LEADDUPR
014800     MOVE ZERO                   TO RDR-RETURN-CODE.              LEADDUPR
014900     MOVE ZERO                   TO RDR-RECORD-COUNT.             LEADDUPR
015000     MOVE ZERO                   TO LDOT-COUNT.                   LEADDUPR
015100     SET  MORE-INPUT             TO TRUE.                         LEADDUPR
015200                                                                  LEADDUPR
015300     PERFORM B10-INITIALIZATION THRU B15-EXIT.                    LEADDUPR
015400                                                                  LEADDUPR
015500     IF  RDR-REQUEST-COMPLETED                                    LEADDUPR
015600         PERFORM C00-READ-LEAD-RECORD THRU C99-EXIT-READ          LEADDUPR
015700           UNTIL NO-MORE-INPUT                                    LEADDUPR
015800              OR NOT RDR-REQUEST-COMPLETED                        LEADDUPR
015900     END-IF.                                                      LEADDUPR
016000                                                                  LEADDUPR
016100     PERFORM B20-TERMINATION THRU B25-EXIT.                       LEADDUPR
016200                                                                  LEADDUPR
016300     GOBACK.                                                      LEADDUPR
016400                                                                  LEADDUPR
016500/*****************************************************************LEADDUPR
016600*    PROGRAM INITIALIZATION ROUTINE                              *LEADDUPR
016700******************************************************************LEADDUPR
016800 B10-INITIALIZATION.                                              LEADDUPR
016900                                                                  LEADDUPR
017000     MOVE RDR-INPUT-PATH          TO WS-INPUT-DDNAME.             LEADDUPR
017100     OPEN INPUT LEAD-INPUT-FILE.                                  LEADDUPR
017200                                                                  LEADDUPR
017300     IF  NOT STAT-NORMAL                                          LEADDUPR
017400         MOVE 1                  TO RDR-RETURN-CODE               LEADDUPR
017500         DISPLAY THIS-PGM ': UNABLE TO OPEN INPUT LEAD FILE, '    LEADDUPR
017600                 'STATUS=' WS-STAT-CODE                           LEADDUPR
017700                               UPON CONSOLE                       LEADDUPR
017800     END-IF.                                                      LEADDUPR
017900                                                                  LEADDUPR
018000 B15-EXIT.                                                        LEADDUPR
018100     EXIT.                                                        LEADDUPR
018200                                                                  LEADDUPR
018300/*****************************************************************LEADDUPR
018400*    PROGRAM TERMINATION ROUTINE                                 *LEADDUPR
018500******************************************************************LEADDUPR
018600 B20-TERMINATION.                                                 LEADDUPR
018700                                                                  LEADDUPR
018800     IF  STAT-NORMAL                                              LEADDUPR
018900     OR  STAT-EOFILE                                              LEADDUPR
019000         CLOSE LEAD-INPUT-FILE                                    LEADDUPR
019100     END-IF.                                                      LEADDUPR
019200                                                                  LEADDUPR
019300     MOVE WS-READ-COUNT           TO RDR-RECORD-COUNT.            LEADDUPR
019400                                                                  LEADDUPR
019500     MOVE WS-READ-COUNT           TO WS-READ-STATS.               LEADDUPR
019600     DISPLAY THIS-PGM ': RECORDS READ = ' WS-READ-STATS-A         LEADDUPR
019700                               UPON PRINTER.                      LEADDUPR
019800                                                                  LEADDUPR
019900 B25-EXIT.                                                        LEADDUPR
020000     EXIT.                                                        LEADDUPR
020100                                                                  LEADDUPR
020200/*****************************************************************LEADDUPR
020300*    PROGRAM PROCESSING ROUTINES                                 *LEADDUPR
020400******************************************************************LEADDUPR
020500                                                                  LEADDUPR
020600 C00-READ-LEAD-RECORD.                                            LEADDUPR
020700                                                                  LEADDUPR
020800     READ LEAD-INPUT-FILE END-READ.                               LEADDUPR
020900                                                                  LEADDUPR
021000     IF  STAT-EOFILE                                              LEADDUPR
021100         SET  NO-MORE-INPUT      TO TRUE                          LEADDUPR
021200         GO TO C99-EXIT-READ                                      LEADDUPR
021300     END-IF.                                                      LEADDUPR
021400                                                                  LEADDUPR
021500     IF  NOT STAT-NORMAL                                          LEADDUPR
021600         MOVE 2                  TO RDR-RETURN-CODE               LEADDUPR
021700         SET  NO-MORE-INPUT      TO TRUE                          LEADDUPR
021800         DISPLAY THIS-PGM ': ERROR READING INPUT LEAD FILE, '     LEADDUPR
021900                 'STATUS=' WS-STAT-CODE                           LEADDUPR
022000                               UPON CONSOLE                       LEADDUPR
022100         GO TO C99-EXIT-READ                                      LEADDUPR
022200     END-IF.                                                      LEADDUPR
022300                                                                  LEADDUPR
022400     MOVE LEAD-RECORD            TO WS-BLANK-CHECK-REC.           LEADDUPR
022500     IF  WS-BLANK-CHECK-1 = LOW-VALUE                             LEADDUPR
022600         GO TO C00-READ-LEAD-RECORD                               LEADDUPR
022700     END-IF.                                                      LEADDUPR
022800                                                                  LEADDUPR
022900     ADD  1                      TO WS-READ-COUNT.                LEADDUPR
023000                                                                  LEADDUPR
023100     IF  WS-READ-COUNT > LDOT-MAX-ROWS                            LEADDUPR
023200         MOVE 3                  TO RDR-RETURN-CODE               LEADDUPR
023300         SET  NO-MORE-INPUT      TO TRUE                          LEADDUPR
023400         DISPLAY THIS-PGM ': INPUT LEAD FILE EXCEEDS TABLE '      LEADDUPR
023500                 'CAPACITY - RUN ABORTED'                         LEADDUPR
023600                               UPON CONSOLE                       LEADDUPR
023700         GO TO C99-EXIT-READ                                      LEADDUPR
023800     END-IF.                                                      LEADDUPR
023900                                                                  LEADDUPR
024000     SET  LDOT-IDX               TO WS-READ-COUNT.                LEADDUPR
024100     MOVE WS-READ-COUNT          TO LDOT-ORIG-POS(LDOT-IDX).      LEADDUPR
024200     MOVE LD-ID                  TO LDOT-ID(LDOT-IDX).            LEADDUPR
024300     MOVE LD-EMAIL               TO LDOT-EMAIL(LDOT-IDX).         LEADDUPR
024400     MOVE LD-FIRST-NAME          TO LDOT-FIRST-NAME(LDOT-IDX).    LEADDUPR
024500     MOVE LD-LAST-NAME           TO LDOT-LAST-NAME(LDOT-IDX).     LEADDUPR
024600     MOVE LD-ADDRESS             TO LDOT-ADDRESS(LDOT-IDX).       LEADDUPR
024700     MOVE LD-ENTRY-DATE          TO LDOT-ENTRY-DATE(LDOT-IDX).    LEADDUPR
024800     MOVE WS-READ-COUNT          TO LDOT-COUNT.                   LEADDUPR
024900                                                                  LEADDUPR
025000 C99-EXIT-READ.                                                   LEADDUPR
025100     EXIT.                                                        LEADDUPR
