000100******************************************************************LEADDUPD
000200*                                                                *LEADDUPD
000300*    IDENTIFICATION DIVISION                                     *LEADDUPD
000400*                                                                *LEADDUPD
000500******************************************************************LEADDUPD
000600 IDENTIFICATION DIVISION.                                         LEADDUPD
000700                                                                  LEADDUPD
000800 PROGRAM-ID.    LEADDUPD.                                         LEADDUPD
000900 AUTHOR.        J M PEARCE.                                       LEADDUPD
001000 DATE-WRITTEN.  APRIL 1994.                                       LEADDUPD
001100 DATE-COMPILED.                                                   LEADDUPD
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.                         LEADDUPD
001300 SECURITY.      BATCH.                                            LEADDUPD
001400*REMARKS.       LEADDUPE DEDUPLICATION ENGINE.  RECEIVES THE      LEADDUPD
001500*               FULL ORIGINAL-TABLE BUILT BY LEADDUPR AND         LEADDUPD
001600*               REDUCES IT, ONE INPUT ROW AT A TIME, TO A         LEADDUPD
001700*               WORKING OUTPUT-TABLE OF SURVIVING LEAD ROWS.      LEADDUPD
001800*               COLLISIONS ARE DETECTED BY MATCHING ID AND/OR     LEADDUPD
001900*               EMAIL AGAINST THE CURRENT OUTPUT-TABLE CONTENTS   LEADDUPD
002000*               AND RESOLVED BY THE RECENCY AND FILE-ORDER        LEADDUPD
002100*               RULES DOCUMENTED AT PARAGRAPHS F00 AND G00-G40    LEADDUPD
002200*               BELOW.  ALL ADDS, REMOVES AND REPLACES ARE        LEADDUPD
002300*               WRITTEN TO THE DEDUP ACTIVITY LOG.                LEADDUPD
002400                                                                  LEADDUPD
002500* CHANGE HISTORY ------------------------------------------------ LEADDUPD
002600* 04/11/1994 JMP ORIGINAL PROGRAM - LEADDUPE PROJECT.             LEADDUPD
002700* 07/29/1994 JMP ADDED THREE-WAY (ID-AND-EMAIL) COLLISION         LEADDUPD
002800*                HANDLING AT F30/G00-G40 (REQ 94-0203).           LEADDUPD
002900* 02/14/1995 RBH CORRECTED THE "MIDDLE COLLISION" FILE-ORDER      LEADDUPD
003000*                CHECK IN G30 - WAS COMPARING DATES INSTEAD OF    LEADDUPD
003100*                ORIGINAL POSITIONS (REQ 95-0061).                LEADDUPD
003200* 09/12/1996 JMP ADDED PER-FIELD OLD/NEW LOGGING ON REPLACE       LEADDUPD
003300*                (K30) PER AUDIT REQUEST (REQ 96-0410).           LEADDUPD
003400* 06/17/1997 STN ADDED DDP-IN-COUNT/DDP-OUT-COUNT RETURN TO       LEADDUPD
003500*                CALLER (REQ 97-0158).                            LEADDUPD
003600* 09/30/1998 DKF Y2K REVIEW - ENTRY-DATE IS COMPARED AS TEXT,     LEADDUPD
003700*                NOT ARITHMETIC; NO 2-DIGIT YEAR EXPOSURE         LEADDUPD
003800*                FOUND, REVIEWED AND CLOSED (REQ 98-0900).        LEADDUPD
003900* 03/22/1999 DKF FIXED TIE-BREAK WHEN ID-MATCH AND EMAIL-MATCH    LEADDUPD
004000*                SHARE THE SAME ENTRY-DATE IN G30 - NOW BROKEN    LEADDUPD
004100*                BY ORIGINAL FILE POSITION PER R3 (REQ 99-0077).  LEADDUPD
004200* 05/05/2001 STN CONVERTED ASSIGN CLAUSE TO A LOGICAL FILE NAME   LEADDUPD
004300*                PER STANDARDS BULLETIN 01-03 (REQ 01-0212).      LEADDUPD
004400* END OF HISTORY ------------------------------------------------ LEADDUPD
004500                                                                  LEADDUPD
004600/*****************************************************************LEADDUPD
004700*                                                                *LEADDUPD
004800*    ENVIRONMENT DIVISION                                        *LEADDUPD
004900*                                                                *LEADDUPD
005000******************************************************************LEADDUPD
005100 ENVIRONMENT DIVISION.                                            LEADDUPD
005200                                                                  LEADDUPD
005300******************************************************************LEADDUPD
005400*    CONFIGURATION SECTION                                       *LEADDUPD
005500******************************************************************LEADDUPD
005600 CONFIGURATION SECTION.                                           LEADDUPD
005700                                                                  LEADDUPD
005800 SOURCE-COMPUTER. IBM-2086-A04-140.                               LEADDUPD
005900 OBJECT-COMPUTER. IBM-2086-A04-140.                               LEADDUPD
006000                                                                  LEADDUPD
006100 SPECIAL-NAMES.                                                   LEADDUPD
006200     SYSLST IS PRINTER,                                           LEADDUPD
006300     UPSI-7 ON STATUS IS WITH-TRACE.                              LEADDUPD
006400                                                                  LEADDUPD
006500******************************************************************LEADDUPD
006600*    INPUT-OUTPUT SECTION                                        *LEADDUPD
006700******************************************************************LEADDUPD
006800 INPUT-OUTPUT SECTION.                                            LEADDUPD
006900                                                                  LEADDUPD
007000 FILE-CONTROL.                                                    LEADDUPD
007100                                                                  LEADDUPD
007200     SELECT ACTIVITY-LOG-FILE                                     LEADDUPD
007300         ASSIGN TO WS-LOG-DDNAME                                  LEADDUPD
007400         ORGANIZATION IS SEQUENTIAL                               LEADDUPD
007500         FILE STATUS IS WS-LOG-STAT.                              LEADDUPD
007600                                                                  LEADDUPD
007700/*****************************************************************LEADDUPD
007800*                                                                *LEADDUPD
007900*    DATA DIVISION                                               *LEADDUPD
008000*                                                                *LEADDUPD
008100******************************************************************LEADDUPD
008200 DATA DIVISION.                                                   LEADDUPD
008300                                                                  LEADDUPD
008400******************************************************************LEADDUPD
008500*    FILE SECTION                                                *LEADDUPD
008600******************************************************************LEADDUPD
008700 FILE SECTION.                                                    LEADDUPD
008800                                                                  LEADDUPD
008900 FD  ACTIVITY-LOG-FILE                                            LEADDUPD
009000     RECORD CONTAINS 220 CHARACTERS                               LEADDUPD
009100     LABEL RECORDS ARE STANDARD.                                  LEADDUPD
009200 01  LOG-RECORD.                                                  LEADDUPD
009300     05  LOG-TEXT                 PIC  X(200).                    LEADDUPD
009400     05  FILLER                   PIC  X(20).                     LEADDUPD
009500                                                                  LEADDUPD
009600******************************************************************LEADDUPD
009700*    WORKING-STORAGE SECTION                                     *LEADDUPD
009800******************************************************************LEADDUPD
009900 WORKING-STORAGE SECTION.                                         LEADDUPD
010000                                                                  LEADDUPD
010100 01  WS-FIELDS.                                                   LEADDUPD
010200   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.LEADDUPD
010300   03  LOWVALUE                  PIC  X(01)   VALUE LOW-VALUE.    LEADDUPD
010400   03  THIS-PGM                  PIC  X(08)   VALUE 'LEADDUPD'.   LEADDUPD
010500                                                                  LEADDUPD
010600* RESOLVED AT B10 FROM THE PATH THE DRIVER PASSED IN              LEADDUPD
010700* DDP-LOG-PATH - LETS THE SAME LOAD MODULE APPEND TO WHATEVER     LEADDUPD
010800* ACTIVITY LOG THE DRIVER WAS TOLD TO USE.                        LEADDUPD
010900   03  WS-LOG-DDNAME             PIC  X(200)  VALUE SPACES.       LEADDUPD
011000                                                                  LEADDUPD
011100   03  WS-LOG-STAT               PIC  X(02)   VALUE SPACES.       LEADDUPD
011200     88  STAT-NORMAL                          VALUE '00'.         LEADDUPD
011300                                                                  LEADDUPD
011400* SHORT-HAND COPIES OF THE ID-MATCH/EMAIL-MATCH ENTRY-DATES,      LEADDUPD
011500* SET BY F30 SO THE CASE-C EVALUATE DOES NOT HAVE TO CARRY A      LEADDUPD
011600* SUBSCRIPTED REFERENCE ON EVERY LINE.                            LEADDUPD
011700   03  WS-ID-ENTRY-DATE          PIC  X(25).                      LEADDUPD
011800   03  WS-EMAIL-ENTRY-DATE       PIC  X(25).                      LEADDUPD
011900                                                                  LEADDUPD
012000* TABLE-SCAN SUBSCRIPTS - NOT PART OF ANY GROUP, SINCE EACH ONE   LEADDUPD
012100* IS SET AND TESTED BY A SINGLE PARAGRAPH AS IT WALKS OR          LEADDUPD
012200* REWORKS THE OUTPUT TABLE.                                       LEADDUPD
012300 77  WS-ORIG-IDX                 PIC  S9(08)  COMP VALUE ZERO.    LEADDUPD
012400 77  WS-ID-MATCH-IDX              PIC  S9(08)  COMP VALUE ZERO.   LEADDUPD
012500 77  WS-EMAIL-MATCH-IDX           PIC  S9(08)  COMP VALUE ZERO.   LEADDUPD
012600 77  WS-MATCH-IDX                 PIC  S9(08)  COMP VALUE ZERO.   LEADDUPD
012700 77  WS-TIED-IDX                  PIC  S9(08)  COMP VALUE ZERO.   LEADDUPD
012800 77  WS-OTHER-IDX                 PIC  S9(08)  COMP VALUE ZERO.   LEADDUPD
012900 77  WS-EARLIER-IDX               PIC  S9(08)  COMP VALUE ZERO.   LEADDUPD
013000 77  WS-LATER-IDX                 PIC  S9(08)  COMP VALUE ZERO.   LEADDUPD
013100 77  WS-REMOVE-IDX                PIC  S9(08)  COMP VALUE ZERO.   LEADDUPD
013200 77  WS-REMOVE-IDX-2              PIC  S9(08)  COMP VALUE ZERO.   LEADDUPD
013300 77  WS-SHIFT-IDX                 PIC  S9(08)  COMP VALUE ZERO.   LEADDUPD
013400 77  WS-NEW-IDX                   PIC  S9(08)  COMP VALUE ZERO.   LEADDUPD
013500                                                                  LEADDUPD
013600* SNAPSHOT OF THE ORIGINAL-TABLE ROW CURRENTLY BEING PROCESSED    LEADDUPD
013700* (THE "CURRENT RECORD" / "L" OF THE COLLISION-RESOLUTION         LEADDUPD
013800* RULES).  COPIED OUT OF ORIGINAL-TABLE AT THE TOP OF C00 SO      LEADDUPD
013900* THE FIND/DISPATCH/RESOLVE PARAGRAPHS CAN REFER TO IT WITHOUT    LEADDUPD
014000* RELYING ON LDOT-IDX STAYING PUT.                                LEADDUPD
014100 01  WS-CURRENT-ENTRY.                                            LEADDUPD
014200   03  WS-CURR-ORIG-POS          PIC  S9(08)  COMP.               LEADDUPD
014300   03  WS-CURR-ID                PIC  X(36).                      LEADDUPD
014400   03  WS-CURR-EMAIL             PIC  X(60).                      LEADDUPD
014500   03  WS-CURR-FIRST-NAME        PIC  X(30).                      LEADDUPD
014600   03  WS-CURR-LAST-NAME         PIC  X(30).                      LEADDUPD
014700   03  WS-CURR-ADDRESS           PIC  X(60).                      LEADDUPD
014800   03  WS-CURR-ENTRY-DATE        PIC  X(25).                      LEADDUPD
014900   03  FILLER                    PIC  X(01).                      LEADDUPD
015000                                                                  LEADDUPD
015100* A SPARE COPY OF AN OUTPUT-TABLE ROW, USED WHEN A ROW MUST BE    LEADDUPD
015200* SAVED BEFORE ITS SLOT IS OVERWRITTEN OR SHIFTED.                LEADDUPD
015300 01  WS-SAVED-ENTRY.                                              LEADDUPD
015400   03  WS-SAVED-ORIG-POS         PIC  S9(08)  COMP.               LEADDUPD
015500   03  WS-SAVED-ID               PIC  X(36).                      LEADDUPD
015600   03  WS-SAVED-EMAIL            PIC  X(60).                      LEADDUPD
015700   03  WS-SAVED-FIRST-NAME       PIC  X(30).                      LEADDUPD
015800   03  WS-SAVED-LAST-NAME        PIC  X(30).                      LEADDUPD
015900   03  WS-SAVED-ADDRESS          PIC  X(60).                      LEADDUPD
016000   03  WS-SAVED-ENTRY-DATE       PIC  X(25).                      LEADDUPD
016100   03  FILLER                    PIC  X(01).                      LEADDUPD
016200                                                                  LEADDUPD
016300 01  WS-COUNTERS.                                                 LEADDUPD
016400   03  WS-ADD-COUNT              PIC  S9(08)  COMP VALUE ZERO.    LEADDUPD
016500   03  WS-REPLACE-COUNT          PIC  S9(08)  COMP VALUE ZERO.    LEADDUPD
016600   03  WS-REMOVE-COUNT           PIC  S9(08)  COMP VALUE ZERO.    LEADDUPD
016700   03  WS-3WAY-COUNT             PIC  S9(08)  COMP VALUE ZERO.    LEADDUPD
016800   03  FILLER                    PIC  X(01).                      LEADDUPD
016900                                                                  LEADDUPD
017000* DUAL NUMERIC/ALPHA VIEW OF THE INPUT RECORD SEQUENCE NUMBER,    LEADDUPD
017100* USED WHEN A LOG LINE CARRIES A RECORD SEQUENCE NUMBER.          LEADDUPD
017200 01  WS-SEQ-EDIT-AREA.                                            LEADDUPD
017300   03  WS-SEQ-EDIT-NUM           PIC  9(08)   VALUE ZERO.         LEADDUPD
017400   03  WS-SEQ-EDIT-A REDEFINES WS-SEQ-EDIT-NUM                    LEADDUPD
017500                                 PIC  X(08).                      LEADDUPD
017600   03  FILLER                    PIC  X(01).                      LEADDUPD
017700                                                                  LEADDUPD
017800 01  WS-POS-EDIT-AREA.                                            LEADDUPD
017900   03  WS-POS-EDIT-NUM           PIC  9(08)   VALUE ZERO.         LEADDUPD
018000   03  WS-POS-EDIT-A REDEFINES WS-POS-EDIT-NUM                    LEADDUPD
018100                                 PIC  X(08).                      LEADDUPD
018200   03  WS-POS-EDIT-Z REDEFINES WS-POS-EDIT-NUM                    LEADDUPD
018300                                 PIC  ZZZZZZZ9.                   LEADDUPD
018400   03  FILLER                    PIC  X(01).                      LEADDUPD
018500                                                                  LEADDUPD
018600 01  WS-LOG-POINTER              PIC  S9(04)  COMP VALUE 1.       LEADDUPD
018700                                                                  LEADDUPD
018800/*****************************************************************LEADDUPD
018900*    LINKAGE SECTION                                             *LEADDUPD
019000******************************************************************LEADDUPD
019100 LINKAGE SECTION.                                                 LEADDUPD
019200                                                                  LEADDUPD
019300 COPY LEADDPRM.                                                   LEADDUPD
019400                                                                  LEADDUPD
019500 COPY LEADOTAB.                                                   LEADDUPD
019600                                                                  LEADDUPD
019700 COPY LEADUTAB.                                                   LEADDUPD
019800                                                                  LEADDUPD
019900/*****************************************************************LEADDUPD
020000*                                                                *LEADDUPD
020100*    PROCEDURE DIVISION                                          *LEADDUPD
020200*                                                                *LEADDUPD
020300******************************************************************LEADDUPD
020400 PROCEDURE DIVISION USING DEDUPE-PARMS, ORIGINAL-TABLE,           LEADDUPD
020500                           OUTPUT-TABLE.                          LEADDUPD
020600                                                                  LEADDUPD
020700******************************************************************LEADDUPD
020800*    MAINLINE ROUTINE                                            *LEADDUPD
020900******************************************************************LEADDUPD
021000 A00-MAINLINE-ROUTINE.                                            LEADDUPD
021100                                                                  LEADDUPD
021200     MOVE ZERO                   TO DDP-RETURN-CODE.              LEADDUPD
021300     MOVE ZERO                   TO DDP-IN-COUNT.                 LEADDUPD
021400     MOVE ZERO                   TO DDP-OUT-COUNT.                LEADDUPD
021500     MOVE ZERO                   TO LDUT-COUNT.                   LEADDUPD
021600                                                                  LEADDUPD
021700     PERFORM B10-INITIALIZATION THRU B15-EXIT.                    LEADDUPD
021800                                                                  LEADDUPD
021900     IF  DDP-REQUEST-COMPLETED                                    LEADDUPD
022000     AND LDOT-COUNT > ZERO                                        LEADDUPD
022100         PERFORM C00-PROCESS-ORIGINAL-ENTRY THRU C99-EXIT-PROCESS LEADDUPD
022200           VARYING WS-ORIG-IDX FROM 1 BY 1                        LEADDUPD
022300             UNTIL WS-ORIG-IDX > LDOT-COUNT                       LEADDUPD
022400     END-IF.                                                      LEADDUPD
022500                                                                  LEADDUPD
022600     PERFORM B20-TERMINATION THRU B25-EXIT.                       LEADDUPD
022700                                                                  LEADDUPD
022800     GOBACK.                                                      LEADDUPD
022900                                                                  LEADDUPD
023000/*****************************************************************LEADDUPD
023100*    PROGRAM INITIALIZATION ROUTINE                              *LEADDUPD
023200******************************************************************LEADDUPD
023300 B10-INITIALIZATION.                                              LEADDUPD
023400                                                                  LEADDUPD
023500     MOVE DDP-LOG-PATH            TO WS-LOG-DDNAME.               LEADDUPD
023600     OPEN OUTPUT ACTIVITY-LOG-FILE.                               LEADDUPD
023700                                                                  LEADDUPD
023800     IF  NOT STAT-NORMAL                                          LEADDUPD
023900         MOVE 1                  TO DDP-RETURN-CODE               LEADDUPD
024000         DISPLAY THIS-PGM ': UNABLE TO OPEN ACTIVITY LOG FILE, '  LEADDUPD
024100                 'STATUS=' WS-LOG-STAT                            LEADDUPD
024200                               UPON CONSOLE                       LEADDUPD
024300     END-IF.                                                      LEADDUPD
024400                                                                  LEADDUPD
024500 B15-EXIT.                                                        LEADDUPD
024600     EXIT.                                                        LEADDUPD
024700                                                                  LEADDUPD
024800/*****************************************************************LEADDUPD
024900*    PROGRAM TERMINATION ROUTINE                                 *LEADDUPD
025000******************************************************************LEADDUPD
025100 B20-TERMINATION.                                                 LEADDUPD
025200                                                                  LEADDUPD
025300     IF  STAT-NORMAL                                              LEADDUPD
025400         CLOSE ACTIVITY-LOG-FILE                                  LEADDUPD
025500     END-IF.                                                      LEADDUPD
025600                                                                  LEADDUPD
025700     MOVE LDOT-COUNT              TO DDP-IN-COUNT.                LEADDUPD
025800     MOVE LDUT-COUNT              TO DDP-OUT-COUNT.               LEADDUPD
025900                                                                  LEADDUPD
026000     DISPLAY THIS-PGM ': INPUT=' LDOT-COUNT ' OUTPUT=' LDUT-COUNT LEADDUPD
026100             ' ADDS=' WS-ADD-COUNT ' REPLACES=' WS-REPLACE-COUNT  LEADDUPD
026200             ' REMOVES=' WS-REMOVE-COUNT ' 3-WAY=' WS-3WAY-COUNT  LEADDUPD
026300                               UPON PRINTER.                      LEADDUPD
026400                                                                  LEADDUPD
026500 B25-EXIT.                                                        LEADDUPD
026600     EXIT.                                                        LEADDUPD
026700                                                                  LEADDUPD
026800/*****************************************************************LEADDUPD
026900*    RECORD-LEVEL PROCESSING                                     *LEADDUPD
027000******************************************************************LEADDUPD
027100                                                                  LEADDUPD
027200* C00 SNAPSHOTS THE CURRENT ORIGINAL-TABLE ROW, LOCATES ANY       LEADDUPD
027300* COLLIDING OUTPUT-TABLE ROW(S) BY ID AND BY EMAIL, THEN          LEADDUPD
027400* DISPATCHES TO THE MATCHING CASE.                                LEADDUPD
027500 C00-PROCESS-ORIGINAL-ENTRY.                                      LEADDUPD
027600                                                                  LEADDUPD
027700     SET  LDOT-IDX               TO WS-ORIG-IDX.                  LEADDUPD
027800     MOVE LDOT-ORIG-POS(LDOT-IDX) TO WS-CURR-ORIG-POS.            LEADDUPD
027900     MOVE LDOT-ID(LDOT-IDX)       TO WS-CURR-ID.                  LEADDUPD
028000     MOVE LDOT-EMAIL(LDOT-IDX)    TO WS-CURR-EMAIL.               LEADDUPD
028100     MOVE LDOT-FIRST-NAME(LDOT-IDX)                               LEADDUPD
028200                                 TO WS-CURR-FIRST-NAME.           LEADDUPD
028300     MOVE LDOT-LAST-NAME(LDOT-IDX)                                LEADDUPD
028400                                 TO WS-CURR-LAST-NAME.            LEADDUPD
028500     MOVE LDOT-ADDRESS(LDOT-IDX)  TO WS-CURR-ADDRESS.             LEADDUPD
028600     MOVE LDOT-ENTRY-DATE(LDOT-IDX)                               LEADDUPD
028700                                 TO WS-CURR-ENTRY-DATE.           LEADDUPD
028800                                                                  LEADDUPD
028900     PERFORM D00-FIND-BY-ID THRU D05-EXIT.                        LEADDUPD
029000     PERFORM D10-FIND-BY-EMAIL THRU D15-EXIT.                     LEADDUPD
029100                                                                  LEADDUPD
029200     PERFORM E00-DISPATCH-COLLISION THRU E05-EXIT.                LEADDUPD
029300                                                                  LEADDUPD
029400 C99-EXIT-PROCESS.                                                LEADDUPD
029500     EXIT.                                                        LEADDUPD
029600                                                                  LEADDUPD
029700/*****************************************************************LEADDUPD
029800*    LOOKUP ROUTINES - LINEAR SEARCH OF OUTPUT-TABLE             *LEADDUPD
029900******************************************************************LEADDUPD
030000                                                                  LEADDUPD
030100 D00-FIND-BY-ID.                                                  LEADDUPD
030200                                                                  LEADDUPD
030300     MOVE ZERO                   TO WS-ID-MATCH-IDX.              LEADDUPD
030400     IF  LDUT-COUNT > ZERO                                        LEADDUPD
030500         PERFORM D01-SCAN-ID-ONE-ROW THRU D01-EXIT                LEADDUPD
030600           VARYING LDUT-IDX FROM 1 BY 1                           LEADDUPD
030700             UNTIL LDUT-IDX > LDUT-COUNT                          LEADDUPD
030800                OR WS-ID-MATCH-IDX NOT = ZERO                     LEADDUPD
030900     END-IF.                                                      LEADDUPD
031000                                                                  LEADDUPD
031100 D05-EXIT.                                                        LEADDUPD
031200     EXIT.                                                        LEADDUPD
031300                                                                  LEADDUPD
031400 D01-SCAN-ID-ONE-ROW.                                             LEADDUPD
031500                                                                  LEADDUPD
031600     IF  LDUT-ID(LDUT-IDX) = WS-CURR-ID                           LEADDUPD
031700         SET  WS-ID-MATCH-IDX    TO LDUT-IDX                      LEADDUPD
031800     END-IF.                                                      LEADDUPD
031900                                                                  LEADDUPD
032000 D01-EXIT.                                                        LEADDUPD
032100     EXIT.                                                        LEADDUPD
032200                                                                  LEADDUPD
032300 D10-FIND-BY-EMAIL.                                               LEADDUPD
032400                                                                  LEADDUPD
032500     MOVE ZERO                   TO WS-EMAIL-MATCH-IDX.           LEADDUPD
032600     IF  LDUT-COUNT > ZERO                                        LEADDUPD
032700         PERFORM D11-SCAN-EMAIL-ONE-ROW THRU D11-EXIT             LEADDUPD
032800           VARYING LDUT-IDX FROM 1 BY 1                           LEADDUPD
032900             UNTIL LDUT-IDX > LDUT-COUNT                          LEADDUPD
033000                OR WS-EMAIL-MATCH-IDX NOT = ZERO                  LEADDUPD
033100     END-IF.                                                      LEADDUPD
033200                                                                  LEADDUPD
033300 D15-EXIT.                                                        LEADDUPD
033400     EXIT.                                                        LEADDUPD
033500                                                                  LEADDUPD
033600 D11-SCAN-EMAIL-ONE-ROW.                                          LEADDUPD
033700                                                                  LEADDUPD
033800     IF  LDUT-EMAIL(LDUT-IDX) = WS-CURR-EMAIL                     LEADDUPD
033900         SET  WS-EMAIL-MATCH-IDX TO LDUT-IDX                      LEADDUPD
034000     END-IF.                                                      LEADDUPD
034100                                                                  LEADDUPD
034200 D11-EXIT.                                                        LEADDUPD
034300     EXIT.                                                        LEADDUPD
034400                                                                  LEADDUPD
034500/*****************************************************************LEADDUPD
034600*    COLLISION DISPATCH - ROUTES TO CASE A, B OR C               *LEADDUPD
034700******************************************************************LEADDUPD
034800                                                                  LEADDUPD
034900 E00-DISPATCH-COLLISION.                                          LEADDUPD
035000                                                                  LEADDUPD
035100     EVALUATE TRUE                                                LEADDUPD
035200         WHEN WS-ID-MATCH-IDX = ZERO                              LEADDUPD
035300          AND WS-EMAIL-MATCH-IDX = ZERO                           LEADDUPD
035400             PERFORM F10-CASE-A-NO-MATCH THRU F15-EXIT            LEADDUPD
035500                                                                  LEADDUPD
035600         WHEN WS-ID-MATCH-IDX NOT = ZERO                          LEADDUPD
035700          AND WS-EMAIL-MATCH-IDX NOT = ZERO                       LEADDUPD
035800          AND WS-ID-MATCH-IDX = WS-EMAIL-MATCH-IDX                LEADDUPD
035900             MOVE WS-ID-MATCH-IDX TO WS-MATCH-IDX                 LEADDUPD
036000             PERFORM F20-CASE-B-SINGLE-MATCH THRU F25-EXIT        LEADDUPD
036100                                                                  LEADDUPD
036200         WHEN WS-ID-MATCH-IDX NOT = ZERO                          LEADDUPD
036300          AND WS-EMAIL-MATCH-IDX = ZERO                           LEADDUPD
036400             MOVE WS-ID-MATCH-IDX TO WS-MATCH-IDX                 LEADDUPD
036500             PERFORM F20-CASE-B-SINGLE-MATCH THRU F25-EXIT        LEADDUPD
036600                                                                  LEADDUPD
036700         WHEN WS-ID-MATCH-IDX = ZERO                              LEADDUPD
036800          AND WS-EMAIL-MATCH-IDX NOT = ZERO                       LEADDUPD
036900             MOVE WS-EMAIL-MATCH-IDX TO WS-MATCH-IDX              LEADDUPD
037000             PERFORM F20-CASE-B-SINGLE-MATCH THRU F25-EXIT        LEADDUPD
037100                                                                  LEADDUPD
037200         WHEN OTHER                                               LEADDUPD
037300             PERFORM F30-CASE-C-THREE-WAY THRU F35-EXIT           LEADDUPD
037400     END-EVALUATE.                                                LEADDUPD
037500                                                                  LEADDUPD
037600 E05-EXIT.                                                        LEADDUPD
037700     EXIT.                                                        LEADDUPD
037800                                                                  LEADDUPD
037900/*****************************************************************LEADDUPD
038000*    CASE A - NO MATCH - INSERT AS A NEW ENTRY                   *LEADDUPD
038100******************************************************************LEADDUPD
038200                                                                  LEADDUPD
038300 F10-CASE-A-NO-MATCH.                                             LEADDUPD
038400                                                                  LEADDUPD
038500     PERFORM H10-INSERT-ENTRY THRU H15-EXIT.                      LEADDUPD
038600     PERFORM K10-LOG-ADD THRU K15-EXIT.                           LEADDUPD
038700                                                                  LEADDUPD
038800 F15-EXIT.                                                        LEADDUPD
038900     EXIT.                                                        LEADDUPD
039000                                                                  LEADDUPD
039100/*****************************************************************LEADDUPD
039200*    CASE B - SINGLE-RECORD MATCH                                *LEADDUPD
039300******************************************************************LEADDUPD
039400                                                                  LEADDUPD
039500 F20-CASE-B-SINGLE-MATCH.                                         LEADDUPD
039600                                                                  LEADDUPD
039700     IF  WS-CURR-ENTRY-DATE >= LDUT-ENTRY-DATE(WS-MATCH-IDX)      LEADDUPD
039800         PERFORM H20-REPLACE-ENTRY THRU H25-EXIT                  LEADDUPD
039900         PERFORM K30-LOG-REPLACE THRU K37-EXIT                    LEADDUPD
040000     END-IF.                                                      LEADDUPD
040100                                                                  LEADDUPD
040200 F25-EXIT.                                                        LEADDUPD
040300     EXIT.                                                        LEADDUPD
040400                                                                  LEADDUPD
040500/*****************************************************************LEADDUPD
040600*    CASE C - TWO-RECORD (THREE-WAY) MATCH                       *LEADDUPD
040700*                                                                *LEADDUPD
040800*    WS-ID-MATCH-IDX  = "ID-MATCH" SLOT (I)                      *LEADDUPD
040900*    WS-EMAIL-MATCH-IDX = "EMAIL-MATCH" SLOT (E)                 *LEADDUPD
041000*    WS-CURR-ENTRY-DATE = "L", THE CURRENT RECORD                *LEADDUPD
041100******************************************************************LEADDUPD
041200                                                                  LEADDUPD
041300 F30-CASE-C-THREE-WAY.                                            LEADDUPD
041400                                                                  LEADDUPD
041500     PERFORM K40-LOG-THREE-WAY-NOTE THRU K45-EXIT.                LEADDUPD
041600                                                                  LEADDUPD
041700     MOVE LDUT-ENTRY-DATE(WS-ID-MATCH-IDX)                        LEADDUPD
041800                                 TO WS-ID-ENTRY-DATE.             LEADDUPD
041900     MOVE LDUT-ENTRY-DATE(WS-EMAIL-MATCH-IDX)                     LEADDUPD
042000                                 TO WS-EMAIL-ENTRY-DATE.          LEADDUPD
042100                                                                  LEADDUPD
042200     EVALUATE TRUE                                                LEADDUPD
042300         WHEN WS-CURR-ENTRY-DATE >= WS-ID-ENTRY-DATE              LEADDUPD
042400          AND WS-CURR-ENTRY-DATE >= WS-EMAIL-ENTRY-DATE           LEADDUPD
042500             PERFORM G10-CASE-C1-BOTH-REPLACED THRU G15-EXIT      LEADDUPD
042600                                                                  LEADDUPD
042700         WHEN WS-CURR-ENTRY-DATE = WS-ID-ENTRY-DATE               LEADDUPD
042800          OR  WS-CURR-ENTRY-DATE = WS-EMAIL-ENTRY-DATE            LEADDUPD
042900             PERFORM G40-CASE-C4-ONE-TIE THRU G45-EXIT            LEADDUPD
043000                                                                  LEADDUPD
043100         WHEN (WS-CURR-ENTRY-DATE < WS-ID-ENTRY-DATE              LEADDUPD
043200          AND  WS-CURR-ENTRY-DATE > WS-EMAIL-ENTRY-DATE)          LEADDUPD
043300            OR                                                    LEADDUPD
043400              (WS-CURR-ENTRY-DATE > WS-ID-ENTRY-DATE              LEADDUPD
043500          AND  WS-CURR-ENTRY-DATE < WS-EMAIL-ENTRY-DATE)          LEADDUPD
043600             PERFORM G20-CASE-C2-BETWEEN THRU G25-EXIT            LEADDUPD
043700                                                                  LEADDUPD
043800         WHEN OTHER                                               LEADDUPD
043900             PERFORM G30-CASE-C3-BEFORE-BOTH THRU G35-EXIT        LEADDUPD
044000     END-EVALUATE.                                                LEADDUPD
044100                                                                  LEADDUPD
044200 F35-EXIT.                                                        LEADDUPD
044300     EXIT.                                                        LEADDUPD
044400                                                                  LEADDUPD
044500/*****************************************************************LEADDUPD
044600*    CASE C1 - CURRENT RECORD AT-OR-AFTER BOTH EXISTING ROWS     *LEADDUPD
044700*    BOTH EXISTING ROWS ARE REMOVED, THE CURRENT RECORD SURVIVES *LEADDUPD
044800*    ALONE AS A NEW OUTPUT ENTRY.                                *LEADDUPD
044900******************************************************************LEADDUPD
045000                                                                  LEADDUPD
045100 G10-CASE-C1-BOTH-REPLACED.                                       LEADDUPD
045200                                                                  LEADDUPD
045300     IF  WS-ID-MATCH-IDX > WS-EMAIL-MATCH-IDX                     LEADDUPD
045400         MOVE WS-ID-MATCH-IDX     TO WS-REMOVE-IDX                LEADDUPD
045500         MOVE WS-EMAIL-MATCH-IDX  TO WS-REMOVE-IDX-2              LEADDUPD
045600     ELSE                                                         LEADDUPD
045700         MOVE WS-EMAIL-MATCH-IDX  TO WS-REMOVE-IDX                LEADDUPD
045800         MOVE WS-ID-MATCH-IDX     TO WS-REMOVE-IDX-2              LEADDUPD
045900     END-IF.                                                      LEADDUPD
046000                                                                  LEADDUPD
046100     PERFORM H30-REMOVE-ENTRY THRU H35-EXIT.                      LEADDUPD
046200     PERFORM K20-LOG-REMOVE THRU K25-EXIT.                        LEADDUPD
046300                                                                  LEADDUPD
046400     MOVE WS-REMOVE-IDX-2         TO WS-REMOVE-IDX.               LEADDUPD
046500     PERFORM H30-REMOVE-ENTRY THRU H35-EXIT.                      LEADDUPD
046600     PERFORM K20-LOG-REMOVE THRU K25-EXIT.                        LEADDUPD
046700                                                                  LEADDUPD
046800     PERFORM H10-INSERT-ENTRY THRU H15-EXIT.                      LEADDUPD
046900     PERFORM K10-LOG-ADD THRU K15-EXIT.                           LEADDUPD
047000                                                                  LEADDUPD
047100 G15-EXIT.                                                        LEADDUPD
047200     EXIT.                                                        LEADDUPD
047300                                                                  LEADDUPD
047400/*****************************************************************LEADDUPD
047500*    CASE C2 - CURRENT RECORD STRICTLY BETWEEN I AND E           *LEADDUPD
047600*    THE EARLIER-DATED EXISTING ROW IS REMOVED; THE LATER ONE    *LEADDUPD
047700*    SURVIVES UNCHANGED; THE CURRENT RECORD IS DISCARDED.        *LEADDUPD
047800******************************************************************LEADDUPD
047900                                                                  LEADDUPD
048000 G20-CASE-C2-BETWEEN.                                             LEADDUPD
048100                                                                  LEADDUPD
048200     IF  LDUT-ENTRY-DATE(WS-ID-MATCH-IDX)                         LEADDUPD
048300           < LDUT-ENTRY-DATE(WS-EMAIL-MATCH-IDX)                  LEADDUPD
048400         MOVE WS-ID-MATCH-IDX     TO WS-REMOVE-IDX                LEADDUPD
048500     ELSE                                                         LEADDUPD
048600         MOVE WS-EMAIL-MATCH-IDX  TO WS-REMOVE-IDX                LEADDUPD
048700     END-IF.                                                      LEADDUPD
048800                                                                  LEADDUPD
048900     PERFORM H30-REMOVE-ENTRY THRU H35-EXIT.                      LEADDUPD
049000     PERFORM K20-LOG-REMOVE THRU K25-EXIT.                        LEADDUPD
049100                                                                  LEADDUPD
049200 G25-EXIT.                                                        LEADDUPD
049300     EXIT.                                                        LEADDUPD
049400                                                                  LEADDUPD
049500/*****************************************************************LEADDUPD
049600*    CASE C3 - CURRENT RECORD STRICTLY BEFORE BOTH I AND E       *LEADDUPD
049700*    A "MIDDLE COLLISION" BETWEEN THE CURRENT RECORD AND THE     *LEADDUPD
049800*    EARLIER-DATED EXISTING ROW ONLY HAPPENS IF THAT ROW ALSO    *LEADDUPD
049900*    APPEARED EARLIER IN THE INPUT FILE THAN THE OTHER ONE.      *LEADDUPD
050000*    THE CURRENT RECORD IS ALWAYS DISCARDED IN THIS CASE.        *LEADDUPD
050100******************************************************************LEADDUPD
050200                                                                  LEADDUPD
050300 G30-CASE-C3-BEFORE-BOTH.                                         LEADDUPD
050400                                                                  LEADDUPD
050500     IF  LDUT-ENTRY-DATE(WS-ID-MATCH-IDX)                         LEADDUPD
050600           < LDUT-ENTRY-DATE(WS-EMAIL-MATCH-IDX)                  LEADDUPD
050700         MOVE WS-ID-MATCH-IDX     TO WS-EARLIER-IDX               LEADDUPD
050800         MOVE WS-EMAIL-MATCH-IDX  TO WS-LATER-IDX                 LEADDUPD
050900     ELSE                                                         LEADDUPD
051000     IF  LDUT-ENTRY-DATE(WS-EMAIL-MATCH-IDX)                      LEADDUPD
051100           < LDUT-ENTRY-DATE(WS-ID-MATCH-IDX)                     LEADDUPD
051200         MOVE WS-EMAIL-MATCH-IDX  TO WS-EARLIER-IDX               LEADDUPD
051300         MOVE WS-ID-MATCH-IDX     TO WS-LATER-IDX                 LEADDUPD
051400     ELSE                                                         LEADDUPD
051500* ID-MATCH AND EMAIL-MATCH SHARE THE SAME ENTRY-DATE - BROKEN     LEADDUPD
051600* BY ORIGINAL FILE POSITION PER R3 (REQ 99-0077).                 LEADDUPD
051700         IF  LDUT-ORIG-POS(WS-ID-MATCH-IDX)                       LEADDUPD
051800               < LDUT-ORIG-POS(WS-EMAIL-MATCH-IDX)                LEADDUPD
051900             MOVE WS-ID-MATCH-IDX TO WS-EARLIER-IDX               LEADDUPD
052000             MOVE WS-EMAIL-MATCH-IDX                              LEADDUPD
052100                                 TO WS-LATER-IDX                  LEADDUPD
052200         ELSE                                                     LEADDUPD
052300             MOVE WS-EMAIL-MATCH-IDX                              LEADDUPD
052400                                 TO WS-EARLIER-IDX                LEADDUPD
052500             MOVE WS-ID-MATCH-IDX TO WS-LATER-IDX                 LEADDUPD
052600         END-IF                                                   LEADDUPD
052700     END-IF                                                       LEADDUPD
052800     END-IF.                                                      LEADDUPD
052900                                                                  LEADDUPD
053000     IF  LDUT-ORIG-POS(WS-EARLIER-IDX)                            LEADDUPD
053100           < LDUT-ORIG-POS(WS-LATER-IDX)                          LEADDUPD
053200         MOVE WS-EARLIER-IDX      TO WS-REMOVE-IDX                LEADDUPD
053300         PERFORM H30-REMOVE-ENTRY THRU H35-EXIT                   LEADDUPD
053400         PERFORM K20-LOG-REMOVE THRU K25-EXIT                     LEADDUPD
053500     END-IF.                                                      LEADDUPD
053600                                                                  LEADDUPD
053700 G35-EXIT.                                                        LEADDUPD
053800     EXIT.                                                        LEADDUPD
053900                                                                  LEADDUPD
054000/*****************************************************************LEADDUPD
054100*    CASE C4 - CURRENT RECORD TIES EXACTLY ONE OF I/E            *LEADDUPD
054200*    "TIED" = THE EXISTING ROW WHOSE DATE EQUALS THE CURRENT     *LEADDUPD
054300*    RECORD'S DATE; "OTHER" = THE REMAINING ROW.                 *LEADDUPD
054400******************************************************************LEADDUPD
054500                                                                  LEADDUPD
054600 G40-CASE-C4-ONE-TIE.                                             LEADDUPD
054700                                                                  LEADDUPD
054800     IF  WS-CURR-ENTRY-DATE = LDUT-ENTRY-DATE(WS-ID-MATCH-IDX)    LEADDUPD
054900         MOVE WS-ID-MATCH-IDX     TO WS-TIED-IDX                  LEADDUPD
055000         MOVE WS-EMAIL-MATCH-IDX  TO WS-OTHER-IDX                 LEADDUPD
055100     ELSE                                                         LEADDUPD
055200         MOVE WS-EMAIL-MATCH-IDX  TO WS-TIED-IDX                  LEADDUPD
055300         MOVE WS-ID-MATCH-IDX     TO WS-OTHER-IDX                 LEADDUPD
055400     END-IF.                                                      LEADDUPD
055500                                                                  LEADDUPD
055600     IF  LDUT-ENTRY-DATE(WS-OTHER-IDX) > WS-CURR-ENTRY-DATE       LEADDUPD
055700* OTHER IS NEWER THAN THE CURRENT RECORD, WHICH TIES TIED - BY    LEADDUPD
055800* R3 THE CURRENT RECORD (LATER IN FILE ORDER) STILL BEATS TIED,   LEADDUPD
055900* AND IT ALSO BEATS OTHER.  BOTH EXISTING ROWS ARE REMOVED.       LEADDUPD
056000         IF  WS-TIED-IDX > WS-OTHER-IDX                           LEADDUPD
056100             MOVE WS-TIED-IDX     TO WS-REMOVE-IDX                LEADDUPD
056200             MOVE WS-OTHER-IDX    TO WS-REMOVE-IDX-2              LEADDUPD
056300         ELSE                                                     LEADDUPD
056400             MOVE WS-OTHER-IDX    TO WS-REMOVE-IDX                LEADDUPD
056500             MOVE WS-TIED-IDX     TO WS-REMOVE-IDX-2              LEADDUPD
056600         END-IF                                                   LEADDUPD
056700         PERFORM H30-REMOVE-ENTRY THRU H35-EXIT                   LEADDUPD
056800         PERFORM K20-LOG-REMOVE THRU K25-EXIT                     LEADDUPD
056900         MOVE WS-REMOVE-IDX-2     TO WS-REMOVE-IDX                LEADDUPD
057000         PERFORM H30-REMOVE-ENTRY THRU H35-EXIT                   LEADDUPD
057100         PERFORM K20-LOG-REMOVE THRU K25-EXIT                     LEADDUPD
057200         PERFORM H10-INSERT-ENTRY THRU H15-EXIT                   LEADDUPD
057300         PERFORM K10-LOG-ADD THRU K15-EXIT                        LEADDUPD
057400     ELSE                                                         LEADDUPD
057500* OTHER IS OLDER THAN TIED.  WHICHEVER OF THE TWO OCCURS          LEADDUPD
057600* EARLIER IN THE ORIGINAL FILE LOSES; THE CURRENT RECORD IS       LEADDUPD
057700* DISCARDED EITHER WAY.                                           LEADDUPD
057800         IF  LDUT-ORIG-POS(WS-TIED-IDX)                           LEADDUPD
057900               < LDUT-ORIG-POS(WS-OTHER-IDX)                      LEADDUPD
058000             MOVE WS-TIED-IDX     TO WS-REMOVE-IDX                LEADDUPD
058100         ELSE                                                     LEADDUPD
058200             MOVE WS-OTHER-IDX    TO WS-REMOVE-IDX                LEADDUPD
058300         END-IF                                                   LEADDUPD
058400         PERFORM H30-REMOVE-ENTRY THRU H35-EXIT                   LEADDUPD
058500         PERFORM K20-LOG-REMOVE THRU K25-EXIT                     LEADDUPD
058600     END-IF.                                                      LEADDUPD
058700                                                                  LEADDUPD
058800 G45-EXIT.                                                        LEADDUPD
058900     EXIT.                                                        LEADDUPD
059000                                                                  LEADDUPD
059100/*****************************************************************LEADDUPD
059200*    OUTPUT-TABLE MAINTENANCE ROUTINES                           *LEADDUPD
059300******************************************************************LEADDUPD
059400                                                                  LEADDUPD
059500* APPENDS THE CURRENT RECORD TO OUTPUT-TABLE AS A NEW LAST ROW.   LEADDUPD
059600 H10-INSERT-ENTRY.                                                LEADDUPD
059700                                                                  LEADDUPD
059800     ADD  1                       TO LDUT-COUNT.                  LEADDUPD
059900     SET  LDUT-IDX                TO LDUT-COUNT.                  LEADDUPD
060000     MOVE WS-CURR-ORIG-POS        TO LDUT-ORIG-POS(LDUT-IDX).     LEADDUPD
060100     MOVE WS-CURR-ID              TO LDUT-ID(LDUT-IDX).           LEADDUPD
060200     MOVE WS-CURR-EMAIL           TO LDUT-EMAIL(LDUT-IDX).        LEADDUPD
060300     MOVE WS-CURR-FIRST-NAME      TO LDUT-FIRST-NAME(LDUT-IDX).   LEADDUPD
060400     MOVE WS-CURR-LAST-NAME       TO LDUT-LAST-NAME(LDUT-IDX).    LEADDUPD
060500     MOVE WS-CURR-ADDRESS         TO LDUT-ADDRESS(LDUT-IDX).      LEADDUPD
060600     MOVE WS-CURR-ENTRY-DATE      TO LDUT-ENTRY-DATE(LDUT-IDX).   LEADDUPD
060700     ADD  1                       TO WS-ADD-COUNT.                LEADDUPD
060800                                                                  LEADDUPD
060900 H15-EXIT.                                                        LEADDUPD
061000     EXIT.                                                        LEADDUPD
061100                                                                  LEADDUPD
061200* OVERWRITES OUTPUT-TABLE(WS-MATCH-IDX) WITH THE CURRENT RECORD.  LEADDUPD
061300* THE SAVED-ENTRY AREA CARRIES THE PRE-REPLACE VALUES FORWARD     LEADDUPD
061400* TO K30 FOR THE PER-FIELD OLD/NEW LOG COMPARISON.                LEADDUPD
061500 H20-REPLACE-ENTRY.                                               LEADDUPD
061600                                                                  LEADDUPD
061700     SET  LDUT-IDX                TO WS-MATCH-IDX.                LEADDUPD
061800     MOVE LDUT-ORIG-POS(LDUT-IDX) TO WS-SAVED-ORIG-POS.           LEADDUPD
061900     MOVE LDUT-ID(LDUT-IDX)       TO WS-SAVED-ID.                 LEADDUPD
062000     MOVE LDUT-EMAIL(LDUT-IDX)    TO WS-SAVED-EMAIL.              LEADDUPD
062100     MOVE LDUT-FIRST-NAME(LDUT-IDX)                               LEADDUPD
062200                                 TO WS-SAVED-FIRST-NAME.          LEADDUPD
062300     MOVE LDUT-LAST-NAME(LDUT-IDX)                                LEADDUPD
062400                                 TO WS-SAVED-LAST-NAME.           LEADDUPD
062500     MOVE LDUT-ADDRESS(LDUT-IDX)  TO WS-SAVED-ADDRESS.            LEADDUPD
062600     MOVE LDUT-ENTRY-DATE(LDUT-IDX)                               LEADDUPD
062700                                 TO WS-SAVED-ENTRY-DATE.          LEADDUPD
062800                                                                  LEADDUPD
062900     MOVE WS-CURR-ORIG-POS        TO LDUT-ORIG-POS(LDUT-IDX).     LEADDUPD
063000     MOVE WS-CURR-ID              TO LDUT-ID(LDUT-IDX).           LEADDUPD
063100     MOVE WS-CURR-EMAIL           TO LDUT-EMAIL(LDUT-IDX).        LEADDUPD
063200     MOVE WS-CURR-FIRST-NAME      TO LDUT-FIRST-NAME(LDUT-IDX).   LEADDUPD
063300     MOVE WS-CURR-LAST-NAME       TO LDUT-LAST-NAME(LDUT-IDX).    LEADDUPD
063400     MOVE WS-CURR-ADDRESS         TO LDUT-ADDRESS(LDUT-IDX).      LEADDUPD
063500     MOVE WS-CURR-ENTRY-DATE      TO LDUT-ENTRY-DATE(LDUT-IDX).   LEADDUPD
063600     ADD  1                       TO WS-REPLACE-COUNT.            LEADDUPD
063700                                                                  LEADDUPD
063800 H25-EXIT.                                                        LEADDUPD
063900     EXIT.                                                        LEADDUPD
064000                                                                  LEADDUPD
064100* REMOVES OUTPUT-TABLE(WS-REMOVE-IDX) AND SHIFT-COMPACTS EVERY    LEADDUPD
064200* ROW BEHIND IT UP ONE POSITION.  SAVES THE REMOVED ROW FIRST     LEADDUPD
064300* SO K20 CAN STILL LOG ITS FIELDS.                                LEADDUPD
064400 H30-REMOVE-ENTRY.                                                LEADDUPD
064500                                                                  LEADDUPD
064600     SET  LDUT-IDX                TO WS-REMOVE-IDX.               LEADDUPD
064700     MOVE LDUT-ORIG-POS(LDUT-IDX) TO WS-SAVED-ORIG-POS.           LEADDUPD
064800     MOVE LDUT-ID(LDUT-IDX)       TO WS-SAVED-ID.                 LEADDUPD
064900     MOVE LDUT-EMAIL(LDUT-IDX)    TO WS-SAVED-EMAIL.              LEADDUPD
065000     MOVE LDUT-FIRST-NAME(LDUT-IDX)                               LEADDUPD
065100                                 TO WS-SAVED-FIRST-NAME.          LEADDUPD
065200     MOVE LDUT-LAST-NAME(LDUT-IDX)                                LEADDUPD
065300                                 TO WS-SAVED-LAST-NAME.           LEADDUPD
065400     MOVE LDUT-ADDRESS(LDUT-IDX)  TO WS-SAVED-ADDRESS.            LEADDUPD
065500     MOVE LDUT-ENTRY-DATE(LDUT-IDX)                               LEADDUPD
065600                                 TO WS-SAVED-ENTRY-DATE.          LEADDUPD
065700                                                                  LEADDUPD
065800     MOVE WS-REMOVE-IDX           TO WS-SHIFT-IDX.                LEADDUPD
065900     IF  WS-SHIFT-IDX < LDUT-COUNT                                LEADDUPD
066000         PERFORM H31-SHIFT-ONE-ROW THRU H31-EXIT                  LEADDUPD
066100           UNTIL WS-SHIFT-IDX >= LDUT-COUNT                       LEADDUPD
066200     END-IF.                                                      LEADDUPD
066300                                                                  LEADDUPD
066400     SUBTRACT 1                   FROM LDUT-COUNT.                LEADDUPD
066500     ADD  1                       TO WS-REMOVE-COUNT.             LEADDUPD
066600                                                                  LEADDUPD
066700 H35-EXIT.                                                        LEADDUPD
066800     EXIT.                                                        LEADDUPD
066900                                                                  LEADDUPD
067000 H31-SHIFT-ONE-ROW.                                               LEADDUPD
067100                                                                  LEADDUPD
067200     SET  LDUT-IDX                TO WS-SHIFT-IDX.                LEADDUPD
067300     MOVE LDUT-ENTRY(WS-SHIFT-IDX + 1)                            LEADDUPD
067400                                 TO LDUT-ENTRY(LDUT-IDX).         LEADDUPD
067500     ADD  1                       TO WS-SHIFT-IDX.                LEADDUPD
067600                                                                  LEADDUPD
067700 H31-EXIT.                                                        LEADDUPD
067800     EXIT.                                                        LEADDUPD
067900                                                                  LEADDUPD
068000/*****************************************************************LEADDUPD
068100*    ACTIVITY LOG ROUTINES                                       *LEADDUPD
068200******************************************************************LEADDUPD
068300                                                                  LEADDUPD
068400* LOGS THE CURRENT RECORD AS A NEW ADD (CASE A, OR THE SURVIVOR   LEADDUPD
068500* IN CASE C1/C4A).                                                LEADDUPD
068600 K10-LOG-ADD.                                                     LEADDUPD
068700                                                                  LEADDUPD
068800     MOVE SPACES                  TO LOG-RECORD.                  LEADDUPD
068900     MOVE 1                       TO WS-LOG-POINTER.              LEADDUPD
069000     STRING 'ADD      ID=' DELIMITED BY SIZE                      LEADDUPD
069100            WS-CURR-ID    DELIMITED BY SIZE                       LEADDUPD
069200            ' EMAIL='     DELIMITED BY SIZE                       LEADDUPD
069300            WS-CURR-EMAIL DELIMITED BY SIZE                       LEADDUPD
069400            ' ENTRY-DATE=' DELIMITED BY SIZE                      LEADDUPD
069500            WS-CURR-ENTRY-DATE DELIMITED BY SIZE                  LEADDUPD
069600       INTO LOG-TEXT                                              LEADDUPD
069700       WITH POINTER WS-LOG-POINTER                                LEADDUPD
069800     END-STRING.                                                  LEADDUPD
069900     WRITE LOG-RECORD.                                            LEADDUPD
070000                                                                  LEADDUPD
070100 K15-EXIT.                                                        LEADDUPD
070200     EXIT.                                                        LEADDUPD
070300                                                                  LEADDUPD
070400* LOGS OUTPUT-TABLE(WS-REMOVE-IDX)'S SAVED VALUES (SET BY H30)    LEADDUPD
070500* AS A REMOVED RECORD.                                            LEADDUPD
070600 K20-LOG-REMOVE.                                                  LEADDUPD
070700                                                                  LEADDUPD
070800     MOVE SPACES                  TO LOG-RECORD.                  LEADDUPD
070900     MOVE 1                       TO WS-LOG-POINTER.              LEADDUPD
071000     STRING 'REMOVE   ID=' DELIMITED BY SIZE                      LEADDUPD
071100            WS-SAVED-ID    DELIMITED BY SIZE                      LEADDUPD
071200            ' EMAIL='      DELIMITED BY SIZE                      LEADDUPD
071300            WS-SAVED-EMAIL DELIMITED BY SIZE                      LEADDUPD
071400            ' ENTRY-DATE=' DELIMITED BY SIZE                      LEADDUPD
071500            WS-SAVED-ENTRY-DATE DELIMITED BY SIZE                 LEADDUPD
071600       INTO LOG-TEXT                                              LEADDUPD
071700       WITH POINTER WS-LOG-POINTER                                LEADDUPD
071800     END-STRING.                                                  LEADDUPD
071900     WRITE LOG-RECORD.                                            LEADDUPD
072000                                                                  LEADDUPD
072100 K25-EXIT.                                                        LEADDUPD
072200     EXIT.                                                        LEADDUPD
072300                                                                  LEADDUPD
072400* LOGS A REPLACE, ONE LINE PER FIELD THAT ACTUALLY CHANGED,       LEADDUPD
072500* COMPARING THE SAVED (OLD) VALUES SET BY H20 AGAINST THE         LEADDUPD
072600* CURRENT (NEW) RECORD.  A GENERIC FIELD-CHANGE LINE IS NOT       LEADDUPD
072700* PRACTICAL WITH FIXED PICTURE CLAUSES OF DIFFERING LENGTH, SO    LEADDUPD
072800* EACH TRACKED FIELD GETS ITS OWN COMPARE/LOG PARAGRAPH BELOW.    LEADDUPD
072900 K30-LOG-REPLACE.                                                 LEADDUPD
073000                                                                  LEADDUPD
073100     MOVE SPACES                  TO LOG-RECORD.                  LEADDUPD
073200     MOVE 1                       TO WS-LOG-POINTER.              LEADDUPD
073300     STRING 'REPLACE  ID=' DELIMITED BY SIZE                      LEADDUPD
073400            WS-SAVED-ID    DELIMITED BY SIZE                      LEADDUPD
073500       INTO LOG-TEXT                                              LEADDUPD
073600       WITH POINTER WS-LOG-POINTER                                LEADDUPD
073700     END-STRING.                                                  LEADDUPD
073800     WRITE LOG-RECORD.                                            LEADDUPD
073900                                                                  LEADDUPD
074000     IF  WS-SAVED-ID NOT = WS-CURR-ID                             LEADDUPD
074100         PERFORM K31-LOG-ID-CHANGE THRU K31-EXIT                  LEADDUPD
074200     END-IF.                                                      LEADDUPD
074300     IF  WS-SAVED-EMAIL NOT = WS-CURR-EMAIL                       LEADDUPD
074400         PERFORM K32-LOG-EMAIL-CHANGE THRU K32-EXIT               LEADDUPD
074500     END-IF.                                                      LEADDUPD
074600     IF  WS-SAVED-FIRST-NAME NOT = WS-CURR-FIRST-NAME             LEADDUPD
074700         PERFORM K33-LOG-FIRST-NAME-CHANGE THRU K33-EXIT          LEADDUPD
074800     END-IF.                                                      LEADDUPD
074900     IF  WS-SAVED-LAST-NAME NOT = WS-CURR-LAST-NAME               LEADDUPD
075000         PERFORM K34-LOG-LAST-NAME-CHANGE THRU K34-EXIT           LEADDUPD
075100     END-IF.                                                      LEADDUPD
075200     IF  WS-SAVED-ADDRESS NOT = WS-CURR-ADDRESS                   LEADDUPD
075300         PERFORM K35-LOG-ADDRESS-CHANGE THRU K35-EXIT             LEADDUPD
075400     END-IF.                                                      LEADDUPD
075500     IF  WS-SAVED-ENTRY-DATE NOT = WS-CURR-ENTRY-DATE             LEADDUPD
075600         PERFORM K36-LOG-ENTRY-DATE-CHANGE THRU K36-EXIT          LEADDUPD
075700     END-IF.                                                      LEADDUPD
075800                                                                  LEADDUPD
075900 K37-EXIT.                                                        LEADDUPD
076000     EXIT.                                                        LEADDUPD
076100                                                                  LEADDUPD
076200 K31-LOG-ID-CHANGE.                                               LEADDUPD
076300                                                                  LEADDUPD
076400     MOVE SPACES                  TO LOG-RECORD.                  LEADDUPD
076500     MOVE 1                       TO WS-LOG-POINTER.              LEADDUPD
076600     STRING '  ID       OLD=' DELIMITED BY SIZE                   LEADDUPD
076700            WS-SAVED-ID         DELIMITED BY SIZE                 LEADDUPD
076800            ' NEW='             DELIMITED BY SIZE                 LEADDUPD
076900            WS-CURR-ID          DELIMITED BY SIZE                 LEADDUPD
077000       INTO LOG-TEXT                                              LEADDUPD
077100       WITH POINTER WS-LOG-POINTER                                LEADDUPD
077200     END-STRING.                                                  LEADDUPD
077300     WRITE LOG-RECORD.                                            LEADDUPD
077400                                                                  LEADDUPD
077500 K31-EXIT.                                                        LEADDUPD
077600     EXIT.                                                        LEADDUPD
077700                                                                  LEADDUPD
077800 K32-LOG-EMAIL-CHANGE.                                            LEADDUPD
077900                                                                  LEADDUPD
078000     MOVE SPACES                  TO LOG-RECORD.                  LEADDUPD
078100     MOVE 1                       TO WS-LOG-POINTER.              LEADDUPD
078200     STRING '  EMAIL    OLD=' DELIMITED BY SIZE                   LEADDUPD
078300            WS-SAVED-EMAIL    DELIMITED BY SIZE                   LEADDUPD
078400            ' NEW='           DELIMITED BY SIZE                   LEADDUPD
078500            WS-CURR-EMAIL     DELIMITED BY SIZE                   LEADDUPD
078600       INTO LOG-TEXT                                              LEADDUPD
078700       WITH POINTER WS-LOG-POINTER                                LEADDUPD
078800     END-STRING.                                                  LEADDUPD
078900     WRITE LOG-RECORD.                                            LEADDUPD
079000                                                                  LEADDUPD
079100 K32-EXIT.                                                        LEADDUPD
079200     EXIT.                                                        LEADDUPD
079300                                                                  LEADDUPD
079400 K33-LOG-FIRST-NAME-CHANGE.                                       LEADDUPD
079500                                                                  LEADDUPD
079600     MOVE SPACES                  TO LOG-RECORD.                  LEADDUPD
079700     MOVE 1                       TO WS-LOG-POINTER.              LEADDUPD
079800     STRING '  FIRST-NAME OLD=' DELIMITED BY SIZE                 LEADDUPD
079900            WS-SAVED-FIRST-NAME DELIMITED BY SIZE                 LEADDUPD
080000            ' NEW='             DELIMITED BY SIZE                 LEADDUPD
080100            WS-CURR-FIRST-NAME  DELIMITED BY SIZE                 LEADDUPD
080200       INTO LOG-TEXT                                              LEADDUPD
080300       WITH POINTER WS-LOG-POINTER                                LEADDUPD
080400     END-STRING.                                                  LEADDUPD
080500     WRITE LOG-RECORD.                                            LEADDUPD
080600                                                                  LEADDUPD
080700 K33-EXIT.                                                        LEADDUPD
080800     EXIT.                                                        LEADDUPD
080900                                                                  LEADDUPD
081000 K34-LOG-LAST-NAME-CHANGE.                                        LEADDUPD
081100                                                                  LEADDUPD
081200     MOVE SPACES                  TO LOG-RECORD.                  LEADDUPD
081300     MOVE 1                       TO WS-LOG-POINTER.              LEADDUPD
081400     STRING '  LAST-NAME  OLD=' DELIMITED BY SIZE                 LEADDUPD
081500            WS-SAVED-LAST-NAME  DELIMITED BY SIZE                 LEADDUPD
081600            ' NEW='             DELIMITED BY SIZE                 LEADDUPD
081700            WS-CURR-LAST-NAME   DELIMITED BY SIZE                 LEADDUPD
081800       INTO LOG-TEXT                                              LEADDUPD
081900       WITH POINTER WS-LOG-POINTER                                LEADDUPD
082000     END-STRING.                                                  LEADDUPD
082100     WRITE LOG-RECORD.                                            LEADDUPD
082200                                                                  LEADDUPD
082300 K34-EXIT.                                                        LEADDUPD
082400     EXIT.                                                        LEADDUPD
082500                                                                  LEADDUPD
082600 K35-LOG-ADDRESS-CHANGE.                                          LEADDUPD
082700                                                                  LEADDUPD
082800     MOVE SPACES                  TO LOG-RECORD.                  LEADDUPD
082900     MOVE 1                       TO WS-LOG-POINTER.              LEADDUPD
083000     STRING '  ADDRESS  OLD=' DELIMITED BY SIZE                   LEADDUPD
083100            WS-SAVED-ADDRESS  DELIMITED BY SIZE                   LEADDUPD
083200            ' NEW='           DELIMITED BY SIZE                   LEADDUPD
083300            WS-CURR-ADDRESS   DELIMITED BY SIZE                   LEADDUPD
083400       INTO LOG-TEXT                                              LEADDUPD
083500       WITH POINTER WS-LOG-POINTER                                LEADDUPD
083600     END-STRING.                                                  LEADDUPD
083700     WRITE LOG-RECORD.                                            LEADDUPD
083800                                                                  LEADDUPD
083900 K35-EXIT.                                                        LEADDUPD
084000     EXIT.                                                        LEADDUPD
084100                                                                  LEADDUPD
084200 K36-LOG-ENTRY-DATE-CHANGE.                                       LEADDUPD
084300                                                                  LEADDUPD
084400     MOVE SPACES                  TO LOG-RECORD.                  LEADDUPD
084500     MOVE 1                       TO WS-LOG-POINTER.              LEADDUPD
084600     STRING '  ENTRY-DATE OLD=' DELIMITED BY SIZE                 LEADDUPD
084700            WS-SAVED-ENTRY-DATE DELIMITED BY SIZE                 LEADDUPD
084800            ' NEW='             DELIMITED BY SIZE                 LEADDUPD
084900            WS-CURR-ENTRY-DATE  DELIMITED BY SIZE                 LEADDUPD
085000       INTO LOG-TEXT                                              LEADDUPD
085100       WITH POINTER WS-LOG-POINTER                                LEADDUPD
085200     END-STRING.                                                  LEADDUPD
085300     WRITE LOG-RECORD.                                            LEADDUPD
085400                                                                  LEADDUPD
085500 K36-EXIT.                                                        LEADDUPD
085600     EXIT.                                                        LEADDUPD
085700                                                                  LEADDUPD
085800* NOTES A THREE-WAY (ID-AND-EMAIL) COLLISION.  WRITTEN BEFORE     LEADDUPD
085900* THE CASE IS RESOLVED SO THE LOG SHOWS ALL THREE CANDIDATE       LEADDUPD
086000* RECORDS AS THEY STOOD AT THE MOMENT OF COLLISION.               LEADDUPD
086100 K40-LOG-THREE-WAY-NOTE.                                          LEADDUPD
086200                                                                  LEADDUPD
086300     MOVE SPACES                  TO LOG-RECORD.                  LEADDUPD
086400     MOVE 1                       TO WS-LOG-POINTER.              LEADDUPD
086500     STRING '3-WAY    CURR-ID=' DELIMITED BY SIZE                 LEADDUPD
086600            WS-CURR-ID           DELIMITED BY SIZE                LEADDUPD
086700            ' ID-MATCH-ID='      DELIMITED BY SIZE                LEADDUPD
086800            LDUT-ID(WS-ID-MATCH-IDX) DELIMITED BY SIZE            LEADDUPD
086900            ' EMAIL-MATCH-ID='   DELIMITED BY SIZE                LEADDUPD
087000            LDUT-ID(WS-EMAIL-MATCH-IDX) DELIMITED BY SIZE         LEADDUPD
087100       INTO LOG-TEXT                                              LEADDUPD
087200       WITH POINTER WS-LOG-POINTER                                LEADDUPD
087300     END-STRING.                                                  LEADDUPD
087400     WRITE LOG-RECORD.                                            LEADDUPD
087500     ADD  1                       TO WS-3WAY-COUNT.               LEADDUPD
087600                                                                  LEADDUPD
087700 K45-EXIT.                                                        LEADDUPD
087800     EXIT.                                                        LEADDUPD
