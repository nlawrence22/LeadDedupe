000100******************************************************************LEADRPRM
000200*                                                                *LEADRPRM
000300*    LEADRPRM  -  LEADDUPR (READER) CALL PARAMETER BLOCK         *LEADRPRM
000400*                                                                *LEADRPRM
000500******************************************************************LEADRPRM
000600* INSTALLATION.  WINSUPPLY GROUP SERVICES.                        LEADRPRM
000700* REMARKS.       PASSED BY LEADDUPM ON CALL 'LEADDUPR'.           LEADRPRM
000800*                                                                 LEADRPRM
000900* CHANGE HISTORY ------------------------------------------------ LEADRPRM
001000* 02/03/1997 DLC ORIGINAL COPYBOOK - LEADDUPE PROJECT.            LEADRPRM
001100* END OF HISTORY ------------------------------------------------ LEADRPRM
001200*                                                                 LEADRPRM
001300 01  READER-PARMS.                                                LEADRPRM
001400     05  RDR-INPUT-PATH            PIC  X(200).                   LEADRPRM
001500     05  RDR-RETURN-CODE           PIC  S9(04) COMP.              LEADRPRM
001600         88  RDR-REQUEST-COMPLETED           VALUE ZERO.          LEADRPRM
001700         88  RDR-FILE-OPEN-ERROR             VALUE 1.             LEADRPRM
001800         88  RDR-FILE-READ-ERROR             VALUE 2.             LEADRPRM
001900         88  RDR-TABLE-FULL                  VALUE 3.             LEADRPRM
002000     05  RDR-RECORD-COUNT          PIC  S9(08) COMP.              LEADRPRM
002100     05  FILLER                    PIC  X(01).                    LEADRPRM
